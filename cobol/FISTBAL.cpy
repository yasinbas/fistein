000100******************************************************************        
000110*FISTBAL  -  FISTEIN USER-BALANCE RECORD                         *        
000120*DESCRIPTION:  One record per user per group - output of the     *        
000130*    FISTP2/FISTP3 balance calculations and input to FISTP4      *        
000140*    (debt simplification) and FISTP5 (report).  Line-           *        
000150*    sequential output (file USER-BALANCES).                    *         
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   02/22/1991  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0037) - SPLIT         
000190*                          OUT OF THE EXPENSE-SHARE LAYOUT ONCE           
000200*                          GROUP-WIDE BALANCING WAS ADDED.                
000210*   08/02/2006  J.FENWICK  FBS-BALANCE-SIGN REDEFINES WAS SIZED           
000220*                          AND OFFSET AGAINST THE WRONG FIELD -           
000230*                          REPOINTED AT FB-NET-BALANCE'S OWN              
000240*                          BYTES AND WIRED UP SO FISTP3 SETS IT           
000250*                          (FIS-0214).                                    
000260*   08/09/2006  J.FENWICK  ADDED FB-RECORD-TYPE SO FISTP3 CAN             
000270*                          TRAIL EACH GROUP'S MEMBER ROWS WITH A          
000280*                          GROUP-TOTAL ROW FISTP5 READS INSTEAD           
000290*                          OF RE-ADDING FB-TOTAL-PAID FOR THE             
000300*                          FOOTER - CARVED OUT OF THE TRAILING            
000310*                          FILLER (FIS-0215).                             
000320******************************************************************        
000330 01  FIST-BALANCE-RECORD.                                                 
000340     05  FB-GROUP-ID               PIC 9(09).                             
000350     05  FB-USER-ID                PIC 9(09).                             
000360     05  FB-TOTAL-PAID             PIC S9(08)V99.                         
000370     05  FB-TOTAL-OWED             PIC S9(08)V99.                         
000380     05  FB-NET-BALANCE            PIC S9(08)V99.                         
000390     05  FB-RECORD-TYPE            PIC X(01).                             
000400         88  FB-DETAIL-RECORD           VALUE 'D'.                        
000410         88  FB-GROUP-TOTAL-RECORD      VALUE 'T'.                        
000420     05  FILLER                    PIC X(14).                             
000430                                                                          
000440 01  FIST-BALANCE-SIGN REDEFINES FIST-BALANCE-RECORD.                     
000450     05  FILLER                    PIC X(38).                             
000460     05  FBS-BALANCE-NUM           PIC S9(08)V99.                         
000470     05  FILLER                    PIC X(01).                             
000480     05  FBS-BALANCE-SIGN          PIC X(01).                             
000490         88  FBS-NET-CREDITOR           VALUE '+'.                        
000500         88  FBS-NET-DEBTOR             VALUE '-'.                        
000510     05  FILLER                    PIC X(13).                             
