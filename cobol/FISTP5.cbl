000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP5.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  02/22/1991.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: SETTLEMENT REPORT                                  *        
000200*    Columnar group-balance report, one page per group.  Reads   *        
000210*    USER-BALANCES (in FB-GROUP-ID order) and breaks to a new    *        
000220*    page header every time the group id changes, listing each   *        
000230*    member's paid/owed/net balance, then a footer carrying the  *        
000240*    group's total expenses and the settle-up transfer list for  *        
000250*    that group taken from DEBTS.  User and group names are      *        
000260*    looked up from USERS and GROUPS.                            *        
000270******************************************************************        
000280* MAINTENANCE LOG                                                         
000290*   02/22/1991  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0037).               
000300*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000310*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000320*   03/18/2004  P.ESPOSITO CALLED FROM THE FISTP0 DRIVER CHAIN -          
000330*                          RETURNS CONTROL VIA GOBACK (FIS-0209).         
000340*   08/09/2006  J.FENWICK  2000-PROCESS-BALANCE NO LONGER ADDS            
000350*                          FB-TOTAL-PAID FOR EVERY BALANCE ROW -          
000360*                          THAT DROPPED EXPENSES PAID BY MEMBERS          
000370*                          DEACTIVATED AFTER FISTP3 RAN.  NOW             
000380*                          TAKES THE TRUE GROUP TOTAL STRAIGHT            
000390*                          OFF FISTP3'S FB-GROUP-TOTAL-RECORD             
000400*                          TRAILER (FIS-0214/FIS-0215).                   
000410*   08/10/2006  J.FENWICK  REMOVED WS-GROUP-TOTAL-PACKED - A COMP-3       
000420*                          REDEFINES OF WS-CONTROL-FIELDS WHOSE           
000430*                          WS-GROUP-TOTAL-P FIELD WAS NEVER READ OR       
000440*                          WRITTEN ANYWHERE IN THIS PROGRAM               
000450*                          (FIS-0216).                                    
000460******************************************************************        
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SOURCE-COMPUTER.    IBM-PC.                                              
000500 OBJECT-COMPUTER.    IBM-PC.                                              
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM                                                   
000530     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000540     UPSI-0.                                                              
000550 INPUT-OUTPUT SECTION.                                                    
000560 FILE-CONTROL.                                                            
000570     SELECT USER-IN     ASSIGN TO USERS                                   
000580         ORGANIZATION IS LINE SEQUENTIAL                                  
000590         FILE STATUS IS WS-FS-USERS.                                      
000600     SELECT GROUP-IN    ASSIGN TO GROUPS                                  
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-FS-GROUPS.                                     
000630     SELECT BALANCE-IN  ASSIGN TO USERBAL                                 
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS WS-FS-BALANCES.                                   
000660     SELECT DEBT-IN     ASSIGN TO DEBTOUT                                 
000670         ORGANIZATION IS LINE SEQUENTIAL                                  
000680         FILE STATUS IS WS-FS-DEBTS.                                      
000690     SELECT REPORT-OUT  ASSIGN TO SETLRPT                                 
000700         ORGANIZATION IS LINE SEQUENTIAL                                  
000710         FILE STATUS IS WS-FS-REPORT.                                     
000720                                                                          
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  USER-IN                                                              
000760     LABEL RECORD STANDARD.                                               
000770     COPY FISTUSR.                                                        
000780                                                                          
000790 FD  GROUP-IN                                                             
000800     LABEL RECORD STANDARD.                                               
000810     COPY FISTGRP.                                                        
000820                                                                          
000830 FD  BALANCE-IN                                                           
000840     LABEL RECORD STANDARD.                                               
000850     COPY FISTBAL.                                                        
000860                                                                          
000870 FD  DEBT-IN                                                              
000880     LABEL RECORD STANDARD.                                               
000890     COPY FISTDBT.                                                        
000900                                                                          
000910 FD  REPORT-OUT                                                           
000920     LABEL RECORD STANDARD.                                               
000930 01  FIST-REPORT-RECORD            PIC X(132).                            
000940                                                                          
000950 WORKING-STORAGE SECTION.                                                 
000960                                                                          
000970     COPY FISTCOM.                                                        
000980                                                                          
000990* WS-USER-TABLE IS LOADED ONCE AT OPEN TIME - NAME LOOKUPS FOR            
001000* THE WHOLE RUN ARE DONE AGAINST THIS TABLE RATHER THAN REREADING         
001010* USERS FOR EVERY BODY LINE.                                              
001020 01  WS-FS-REPORT                  PIC X(02) VALUE '00'.                  
001030     88  FS-REPORT-OK                   VALUE '00'.                       
001040                                                                          
001050 01  WS-TABLE-COUNTERS.                                                   
001060     05  WS-USER-COUNT             PIC 9(05) COMP VALUE ZERO.             
001070     05  WS-SUB                    PIC 9(05) COMP VALUE ZERO.             
001080                                                                          
001090 01  WS-USER-TABLE.                                                       
001100     05  WS-USER-ENTRY OCCURS 1 TO 10000 TIMES                            
001110             DEPENDING ON WS-USER-COUNT                                   
001120             INDEXED BY WS-USER-IDX.                                      
001130         10  WS-UT-USER-ID         PIC 9(09).                             
001140         10  WS-UT-USER-NAME       PIC X(50).                             
001150                                                                          
001160 01  WS-LOOKUP-RESULT.                                                    
001170     05  WS-LOOKUP-USER-ID         PIC 9(09) VALUE ZERO.                  
001180     05  WS-LOOKUP-NAME            PIC X(50) VALUE SPACES.                
001190     05  WS-LOOKUP-FOUND           PIC X(01) VALUE 'N'.                   
001200         88  WS-NAME-FOUND              VALUE 'Y'.                        
001210                                                                          
001220 01  WS-TRANSFER-NAME-HOLD.                                               
001230     05  WT-DEBTOR-NAME-HOLD       PIC X(50) VALUE SPACES.                
001240     05  WT-CREDITOR-NAME-HOLD     PIC X(50) VALUE SPACES.                
001250                                                                          
001260 01  WS-RUN-TOTALS.                                                       
001270     05  WS-GROUPS-PRINTED         PIC 9(06) COMP VALUE ZERO.             
001280     05  WS-LINES-PRINTED          PIC 9(06) COMP VALUE ZERO.             
001290     05  WS-TRANSFERS-PRINTED      PIC 9(06) COMP VALUE ZERO.             
001300     05  FILLER                    PIC X(06).                             
001310                                                                          
001320 01  WS-CONTROL-FIELDS.                                                   
001330     05  WS-CURRENT-GROUP          PIC 9(09) VALUE ZERO.                  
001340     05  WS-GROUP-NAME             PIC X(50) VALUE SPACES.                
001350     05  WS-GROUP-TOTAL            PIC S9(08)V99 VALUE ZERO.              
001360    05  FILLER                    PIC X(02).                              
001370                                                                          
001380                                                                          
001390 01  WS-PROGRAM-SWITCHES.                                                 
001400     05  WS-BAL-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001410         88  WS-AT-BAL-EOF              VALUE 'Y'.                        
001420     05  WS-GRP-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001430         88  WS-AT-GRP-EOF              VALUE 'Y'.                        
001440     05  WS-DBT-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001450         88  WS-AT-DBT-EOF              VALUE 'Y'.                        
001460     05  WS-GROUP-OPEN-SWITCH      PIC X(01) VALUE 'N'.                   
001470         88  WS-GROUP-IS-OPEN           VALUE 'Y'.                        
001480     05  FILLER                    PIC X(06).                             
001490                                                                          
001500 01  WS-PRINT-LINE.                                                       
001510     05  FILLER                    PIC X(132).                            
001520                                                                          
001530 01  WS-HEADER-LINE REDEFINES WS-PRINT-LINE.                              
001540     05  WH-CTL                    PIC X(01).                             
001550     05  FILLER                    PIC X(04).                             
001560     05  WH-LITERAL                PIC X(14) VALUE                        
001570             'GROUP BALANCE '.                                            
001580     05  WH-GROUP-ID               PIC 9(09).                             
001590     05  FILLER                    PIC X(02).                             
001600     05  WH-GROUP-NAME             PIC X(50).                             
001610     05  FILLER                    PIC X(52).                             
001620                                                                          
001630 01  WS-COLUMN-LINE REDEFINES WS-PRINT-LINE.                              
001640     05  WC-CTL                    PIC X(01).                             
001650     05  FILLER                    PIC X(04).                             
001660     05  WC-LITERAL                PIC X(60) VALUE                        
001670             'USER ID   USER NAME                          '              
001680             '     PAID        OWED      NET BAL'.                        
001690     05  FILLER                    PIC X(67).                             
001700                                                                          
001710 01  WS-BODY-LINE REDEFINES WS-PRINT-LINE.                                
001720     05  WB-CTL                    PIC X(01).                             
001730     05  FILLER                    PIC X(04).                             
001740     05  WB-USER-ID                PIC 9(09).                             
001750     05  FILLER                    PIC X(02).                             
001760     05  WB-USER-NAME              PIC X(50).                             
001770     05  FILLER                    PIC X(02).                             
001780     05  WB-PAID                   PIC +ZZZZZZZ9.99.                      
001790     05  FILLER                    PIC X(02).                             
001800     05  WB-OWED                   PIC +ZZZZZZZ9.99.                      
001810     05  FILLER                    PIC X(02).                             
001820     05  WB-BALANCE                PIC +ZZZZZZZ9.99.                      
001830     05  FILLER                    PIC X(05).                             
001840                                                                          
001850 01  WS-FOOTER-LINE REDEFINES WS-PRINT-LINE.                              
001860     05  WF-CTL                    PIC X(01).                             
001870     05  FILLER                    PIC X(04).                             
001880     05  WF-LITERAL                PIC X(22) VALUE                        
001890             'GROUP TOTAL EXPENSES: '.                                    
001900     05  WF-TOTAL                  PIC +ZZZZZZZ9.99.                      
001910     05  FILLER                    PIC X(93).                             
001920                                                                          
001930 01  WS-TRANSFER-LINE REDEFINES WS-PRINT-LINE.                            
001940     05  WT-CTL                    PIC X(01).                             
001950     05  FILLER                    PIC X(04).                             
001960     05  WT-DEBTOR-NAME            PIC X(50).                             
001970     05  WT-LITERAL                PIC X(06) VALUE ' OWES '.              
001980     05  WT-CREDITOR-NAME          PIC X(50).                             
001990     05  FILLER                    PIC X(02).                             
002000     05  WT-AMOUNT                 PIC +ZZZZZZZ9.99.                      
002010     05  FILLER                    PIC X(07).                             
002020                                                                          
002030 01  WS-BLANK-LINE REDEFINES WS-PRINT-LINE.                               
002040     05  WBL-CTL                   PIC X(01).                             
002050     05  FILLER                    PIC X(131).                            
002060                                                                          
002070 LINKAGE SECTION.                                                         
002080 01  LK-RETURN-CODE            PIC S9(04) COMP.                           
002090                                                                          
002100 PROCEDURE DIVISION USING LK-RETURN-CODE.                                 
002110                                                                          
002120 0000-MAINLINE.                                                           
002130                                                                          
002140     PERFORM 1000-INITIALIZE.                                             
002150                                                                          
002160     PERFORM 2000-PROCESS-BALANCE THRU 2000-EXIT                          
002170         UNTIL WS-AT-BAL-EOF.                                             
002180                                                                          
002190     IF WS-GROUP-IS-OPEN                                                  
002200         PERFORM 5000-GROUP-FOOTER THRU 5000-EXIT.                        
002210                                                                          
002220     PERFORM 8000-TERMINATE.                                              
002230                                                                          
002240 1000-INITIALIZE.                                                         
002250                                                                          
002260     OPEN INPUT USER-IN.                                                  
002270                                                                          
002280     IF NOT FS-USERS-OK                                                   
002290         DISPLAY 'FISTP5 - CANT OPEN USERS FS=' WS-FS-USERS               
002300         MOVE 12 TO FC-RETURN-CODE                                        
002310         GO TO 8000-TERMINATE.                                            
002320                                                                          
002330     PERFORM 1100-LOAD-USER-TABLE THRU 1100-EXIT                          
002340         UNTIL FS-USERS-EOF.                                              
002350                                                                          
002360     CLOSE USER-IN.                                                       
002370                                                                          
002380     OPEN INPUT GROUP-IN.                                                 
002390     OPEN INPUT BALANCE-IN.                                               
002400     OPEN INPUT DEBT-IN.                                                  
002410     OPEN OUTPUT REPORT-OUT.                                              
002420                                                                          
002430     IF NOT FS-BALANCES-OK                                                
002440         DISPLAY 'FISTP5 - CANT OPEN USERBAL FS=' WS-FS-BALANCES          
002450         MOVE 12 TO FC-RETURN-CODE                                        
002460         GO TO 8000-TERMINATE.                                            
002470                                                                          
002480     IF NOT FS-REPORT-OK                                                  
002490         DISPLAY 'FISTP5 - CANT OPEN SETLRPT FS=' WS-FS-REPORT            
002500         MOVE 12 TO FC-RETURN-CODE                                        
002510         GO TO 8000-TERMINATE.                                            
002520                                                                          
002530     PERFORM 1910-READ-GROUP.                                             
002540     PERFORM 1920-READ-DEBT.                                              
002550     PERFORM 1930-READ-BALANCE.                                           
002560                                                                          
002570 1100-LOAD-USER-TABLE.                                                    
002580                                                                          
002590     READ USER-IN                                                         
002600         AT END                                                           
002610             GO TO 1100-EXIT.                                             
002620                                                                          
002630     IF WS-USER-COUNT < 10000                                             
002640         ADD 1 TO WS-USER-COUNT                                           
002650         MOVE WS-USER-COUNT TO WS-SUB                                     
002660         MOVE FU-USER-ID   TO WS-UT-USER-ID   (WS-SUB)                    
002670         MOVE FU-USER-NAME TO WS-UT-USER-NAME (WS-SUB).                   
002680                                                                          
002690 1100-EXIT.                                                               
002700     EXIT.                                                                
002710                                                                          
002720 1910-READ-GROUP.                                                         
002730                                                                          
002740     READ GROUP-IN                                                        
002750         AT END                                                           
002760             SET WS-AT-GRP-EOF TO TRUE.                                   
002770                                                                          
002780 1920-READ-DEBT.                                                          
002790                                                                          
002800     READ DEBT-IN                                                         
002810         AT END                                                           
002820             SET WS-AT-DBT-EOF TO TRUE.                                   
002830                                                                          
002840 1930-READ-BALANCE.                                                       
002850                                                                          
002860     READ BALANCE-IN                                                      
002870         AT END                                                           
002880             SET WS-AT-BAL-EOF TO TRUE.                                   
002890                                                                          
002900* A GROUP BREAK HAPPENS WHEN THE INCOMING BALANCE RECORD'S GROUP          
002910* ID DIFFERS FROM THE GROUP CURRENTLY OPEN ON THE REPORT - CLOSE          
002920* OUT THE OLD GROUP'S FOOTER FIRST, THEN OPEN THE NEW ONE.                
002930 2000-PROCESS-BALANCE.                                                    
002940                                                                          
002950     IF FB-GROUP-ID NOT = WS-CURRENT-GROUP                                
002960         IF WS-GROUP-IS-OPEN                                              
002970             PERFORM 5000-GROUP-FOOTER THRU 5000-EXIT                     
002980         MOVE FB-GROUP-ID TO WS-CURRENT-GROUP                             
002990         PERFORM 3000-GROUP-HEADER THRU 3000-EXIT                         
003000         SET WS-GROUP-IS-OPEN TO TRUE.                                    
003010                                                                          
003020     IF FB-DETAIL-RECORD                                                  
003030         PERFORM 4000-BODY-LINE THRU 4000-EXIT                            
003040     ELSE                                                                 
003050         MOVE FB-TOTAL-PAID TO WS-GROUP-TOTAL.                            
003060                                                                          
003070     PERFORM 1930-READ-BALANCE.                                           
003080                                                                          
003090 2000-EXIT.                                                               
003100     EXIT.                                                                
003110                                                                          
003120 3000-GROUP-HEADER.                                                       
003130                                                                          
003140     PERFORM 3100-SYNC-GROUP-NAME THRU 3100-EXIT                          
003150         UNTIL FG-GROUP-ID = WS-CURRENT-GROUP                             
003160         OR WS-AT-GRP-EOF.                                                
003170                                                                          
003180     IF FG-GROUP-ID = WS-CURRENT-GROUP                                    
003190         MOVE FG-GROUP-NAME TO WS-GROUP-NAME                              
003200     ELSE                                                                 
003210         MOVE 'UNKNOWN GROUP' TO WS-GROUP-NAME.                           
003220                                                                          
003230     MOVE ZERO TO WS-GROUP-TOTAL.                                         
003240     ADD 1 TO WS-GROUPS-PRINTED.                                          
003250                                                                          
003260     MOVE SPACES TO WS-PRINT-LINE.                                        
003270     MOVE '1' TO WH-CTL.                                                  
003280     MOVE WS-CURRENT-GROUP TO WH-GROUP-ID.                                
003290     MOVE WS-GROUP-NAME TO WH-GROUP-NAME.                                 
003300     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
003310                                                                          
003320     MOVE SPACES TO WS-PRINT-LINE.                                        
003330     MOVE ' ' TO WC-CTL.                                                  
003340     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
003350                                                                          
003360 3000-EXIT.                                                               
003370     EXIT.                                                                
003380                                                                          
003390 3100-SYNC-GROUP-NAME.                                                    
003400                                                                          
003410     IF FG-GROUP-ID < WS-CURRENT-GROUP                                    
003420         PERFORM 1910-READ-GROUP.                                         
003430                                                                          
003440 3100-EXIT.                                                               
003450     EXIT.                                                                
003460                                                                          
003470 4000-BODY-LINE.                                                          
003480                                                                          
003490     MOVE FB-USER-ID TO WS-LOOKUP-USER-ID.                                
003500     PERFORM 4100-FIND-USER THRU 4100-EXIT.                               
003510                                                                          
003520     MOVE SPACES TO WS-PRINT-LINE.                                        
003530     MOVE ' ' TO WB-CTL.                                                  
003540     MOVE FB-USER-ID TO WB-USER-ID.                                       
003550     MOVE WS-LOOKUP-NAME TO WB-USER-NAME.                                 
003560     MOVE FB-TOTAL-PAID TO WB-PAID.                                       
003570     MOVE FB-TOTAL-OWED TO WB-OWED.                                       
003580     MOVE FB-NET-BALANCE TO WB-BALANCE.                                   
003590                                                                          
003600     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
003610                                                                          
003620     ADD 1 TO WS-LINES-PRINTED.                                           
003630                                                                          
003640 4000-EXIT.                                                               
003650     EXIT.                                                                
003660                                                                          
003670 4100-FIND-USER.                                                          
003680                                                                          
003690     MOVE SPACES TO WS-LOOKUP-NAME.                                       
003700     MOVE 'N'    TO WS-LOOKUP-FOUND.                                      
003710                                                                          
003720     PERFORM 4110-SCAN-USER THRU 4110-EXIT                                
003730         VARYING WS-USER-IDX FROM 1 BY 1                                  
003740             UNTIL WS-USER-IDX > WS-USER-COUNT                            
003750             OR WS-NAME-FOUND.                                            
003760                                                                          
003770     IF NOT WS-NAME-FOUND                                                 
003780         MOVE 'UNKNOWN USER' TO WS-LOOKUP-NAME.                           
003790                                                                          
003800 4100-EXIT.                                                               
003810     EXIT.                                                                
003820                                                                          
003830 4110-SCAN-USER.                                                          
003840                                                                          
003850     IF WS-UT-USER-ID (WS-USER-IDX) = WS-LOOKUP-USER-ID                   
003860         MOVE WS-UT-USER-NAME (WS-USER-IDX) TO WS-LOOKUP-NAME             
003870         SET WS-NAME-FOUND TO TRUE.                                       
003880                                                                          
003890 4110-EXIT.                                                               
003900     EXIT.                                                                
003910                                                                          
003920* THE FOOTER PRINTS THE GROUP'S TOTAL EXPENSES, THEN WALKS DEBTS          
003930* (ALSO IN GROUP-ID ORDER) FOR AS LONG AS THE TRANSFER BELONGS TO         
003940* THE GROUP JUST CLOSED, LEAVING DEBT-IN POSITIONED AT THE FIRST          
003950* RECORD OF THE NEXT GROUP FOR WHEN THAT GROUP BREAKS IN TURN.            
003960 5000-GROUP-FOOTER.                                                       
003970                                                                          
003980     MOVE SPACES TO WS-PRINT-LINE.                                        
003990     MOVE ' ' TO WF-CTL.                                                  
004000     MOVE WS-GROUP-TOTAL TO WF-TOTAL.                                     
004010     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
004020                                                                          
004030     PERFORM 5100-TRANSFER-LINE THRU 5100-EXIT                            
004040         UNTIL WS-AT-DBT-EOF                                              
004050         OR FD-GROUP-ID NOT = WS-CURRENT-GROUP.                           
004060                                                                          
004070     MOVE SPACES TO WS-PRINT-LINE.                                        
004080     MOVE ' ' TO WBL-CTL.                                                 
004090     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
004100                                                                          
004110 5000-EXIT.                                                               
004120     EXIT.                                                                
004130                                                                          
004140 5100-TRANSFER-LINE.                                                      
004150                                                                          
004160     MOVE FD-DEBTOR-ID TO WS-LOOKUP-USER-ID.                              
004170     PERFORM 4100-FIND-USER THRU 4100-EXIT.                               
004180     MOVE WS-LOOKUP-NAME TO WT-DEBTOR-NAME-HOLD.                          
004190                                                                          
004200     MOVE FD-CREDITOR-ID TO WS-LOOKUP-USER-ID.                            
004210     PERFORM 4100-FIND-USER THRU 4100-EXIT.                               
004220     MOVE WS-LOOKUP-NAME TO WT-CREDITOR-NAME-HOLD.                        
004230                                                                          
004240     MOVE SPACES TO WS-PRINT-LINE.                                        
004250     MOVE ' ' TO WT-CTL.                                                  
004260     MOVE WT-DEBTOR-NAME-HOLD TO WT-DEBTOR-NAME.                          
004270     MOVE WT-CREDITOR-NAME-HOLD TO WT-CREDITOR-NAME.                      
004280     MOVE FD-AMOUNT TO WT-AMOUNT.                                         
004290                                                                          
004300     WRITE FIST-REPORT-RECORD FROM WS-PRINT-LINE.                         
004310                                                                          
004320     ADD 1 TO WS-TRANSFERS-PRINTED.                                       
004330                                                                          
004340     PERFORM 1920-READ-DEBT.                                              
004350                                                                          
004360 5100-EXIT.                                                               
004370     EXIT.                                                                
004380                                                                          
004390 8000-TERMINATE.                                                          
004400                                                                          
004410     CLOSE GROUP-IN BALANCE-IN DEBT-IN REPORT-OUT.                        
004420                                                                          
004430     DISPLAY 'FISTP5 - GROUPS PRINTED   : ' WS-GROUPS-PRINTED.            
004440     DISPLAY 'FISTP5 - BODY LINES        : ' WS-LINES-PRINTED.            
004450     DISPLAY 'FISTP5 - TRANSFERS PRINTED: ' WS-TRANSFERS-PRINTED.         
004460                                                                          
004470     MOVE FC-RETURN-CODE TO LK-RETURN-CODE.                               
004480                                                                          
004490     GOBACK.                                                              
