000100******************************************************************        
000110*FISTGRP  -  FISTEIN GROUP MASTER RECORD                         *        
000120*DESCRIPTION:  One record per expense-sharing group.  Line-      *        
000130*    sequential, read-only reference data for a settlement run   *        
000140*    (file GROUPS).  FG-ACTIVE governs whether a group still     *        
000150*    takes part in the nightly settlement.                       *        
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   07/11/1989  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0001).                
000190*   02/22/1991  R.DYLAN    ADDED FG-ACTIVE 88-LEVELS SO THE               
000200*                          SETTLE DRIVER CAN SKIP CLOSED GROUPS.          
000210*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-GROUP-RECORD'S      
000220*                          PRODUCTION EXTRACT WIDTH - RESERVED THE        
000230*                          CURRENCY-CODE AND CLOSE-DATE FIELDS THE        
000240*                          ON-LINE SERVICE CARRIES SO THIS COPYBOOK       
000250*                          WILL NOT NEED RESHAPING WHEN THE BATCH         
000260*                          SUITE PICKS THEM UP (FIS-0218).                
000270******************************************************************        
000280 01  FIST-GROUP-RECORD.                                                   
000290     05  FG-GROUP-ID               PIC 9(09).                             
000300     05  FG-GROUP-NAME             PIC X(50).                             
000310     05  FG-ACTIVE                 PIC X(01).                             
000320         88  FG-IS-ACTIVE               VALUE 'Y'.                        
000330         88  FG-IS-INACTIVE             VALUE 'N'.                        
000340*    RESERVED FOR THE ON-LINE SERVICE'S CURRENCY-CODE AND GROUP           
000350*    CLOSE-DATE FIELDS - NEVER POPULATED BY ANY PROGRAM IN THIS           
000360*    SUITE (FIS-0218).                                                    
000370     05  FG-RESERVED-CURRENCY-AREA.                                       
000380         10  FILLER                PIC X(03).                             
000390         10  FILLER                PIC X(07).                             
000400     05  FG-RESERVED-CLOSE-AREA.                                          
000410         10  FILLER                PIC 9(08).                             
000420         10  FILLER                PIC X(01).                             
000430         10  FILLER                PIC 9(08).                             
000440     05  FG-RESERVED-AUDIT-AREA.                                          
000450         10  FILLER                PIC 9(08).                             
000460         10  FILLER                PIC X(08).                             
000470     05  FILLER                    PIC X(12).                             
