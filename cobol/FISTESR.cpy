000100******************************************************************        
000110*FISTESR  -  FISTEIN EXPENSE-SHARE-REQUEST RECORD                *        
000120*DESCRIPTION:  One record per requested share - the caller-      *        
000130*    supplied amount or percentage that feeds the EXACT or       *        
000140*    PERCENTAGE split calculations in FISTP1.  Line-sequential,  *        
000150*    ordered by FR-EXPENSE-ID (file EXPENSE-SHARE-REQUESTS),     *        
000160*    present only when FX-SPLIT-TYPE is not EQUAL.               *        
000170******************************************************************        
000180* MAINTENANCE LOG                                                         
000190*   06/19/1993  P.ESPOSITO ORIGINAL LAYOUT - ADDED ALONGSIDE THE          
000200*                          EXACT/PERCENTAGE SPLIT WORK (FIS-0064).        
000210*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-SHARE-REQUEST-      
000220*                          RECORD'S PRODUCTION EXTRACT WIDTH -            
000230*                          RESERVED THE REQUEST-SOURCE AND SUBMIT-        
000240*                          TIMESTAMP FIELDS THE ON-LINE SERVICE           
000250*                          CARRIES SO THIS COPYBOOK WILL NOT NEED         
000260*                          RESHAPING WHEN THE BATCH SUITE PICKS           
000270*                          THEM UP (FIS-0218).                            
000280******************************************************************        
000290 01  FIST-SHARE-REQUEST-RECORD.                                           
000300     05  FR-EXPENSE-ID             PIC 9(09).                             
000310     05  FR-USER-ID                PIC 9(09).                             
000320     05  FR-AMOUNT                 PIC S9(08)V99.                         
000330     05  FR-PERCENT                PIC S9(03)V99.                         
000340*    RESERVED FOR THE ON-LINE SERVICE'S REQUEST-SOURCE AND SUBMIT-        
000350*    TIMESTAMP FIELDS - NEVER POPULATED BY ANY PROGRAM IN THIS            
000360*    SUITE (FIS-0218).                                                    
000370     05  FR-RESERVED-SOURCE-AREA.                                         
000380         10  FILLER                PIC X(04).                             
000390     05  FR-RESERVED-SUBMIT-AREA.                                         
000400         10  FILLER                PIC 9(08).                             
000410         10  FILLER                PIC 9(06).                             
000420     05  FILLER                    PIC X(12).                             
