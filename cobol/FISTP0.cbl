000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP0.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  02/22/1991.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: NIGHTLY SETTLEMENT DRIVER                          *        
000200*    Stamps the run date into the shared work area and CALLs the *        
000210*    four settlement steps in BATCH FLOW order - share calc,     *        
000220*    group balances, debt simplification, then the report.       *        
000230*    FISTP2 (on-demand single-user inquiry) is NOT part of this  *        
000240*    chain - it is run standalone from the teller desk.          *        
000250******************************************************************        
000260* MAINTENANCE LOG                                                         
000270*   02/22/1991  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0037).               
000280*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000290*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000300*   11/02/2001  T.OKONKWO  DROPPED THE PER-GROUP CALL LOOP TO             
000310*                          FISTP3 - THAT STEP NOW CONTROL-BREAKS          
000320*                          OVER ALL GROUPS ITSELF (REQ FIS-0177).         
000330*   03/18/2004  P.ESPOSITO ABORT THE CHAIN ON A SEVERE RETURN             
000340*                          CODE FROM ANY STEP (FIS-0209).                 
000350*   08/10/2006  J.FENWICK  DROPPED WS-STEP-DATE-PACKED - A COMP-3         
000360*                          REDEFINES OF A DISPLAY FIELD THAT NEVER        
000370*                          MIRRORED ANYTHING (THE BANNER ALWAYS USED      
000380*                          WS-STEP-DATE-NUM DIRECTLY) - AND THE           
000390*                          FDE-RUN-DATE-NUM MOVE INTO FISTCOM, WHICH      
000400*                          ALIASED THE SAME PIC 9(08) BYTES AS            
000410*                          FRC-RUN-DATE-NUM AND WAS NEVER READ BACK       
000420*                          (FIS-0216).                                    
000430*   09/02/2006  J.FENWICK  WS-STEP-DATE-WORK RETIRED - THE RUN DATE       
000440*                          NOW GOES STRAIGHT INTO FC-RUN-DATE-NUM         
000450*                          (FISTCOM) SO THE CC/YY/MM/DD PIECES ARE        
000460*                          ACTUALLY POPULATED FOR ANY STEP THAT           
000470*                          WANTS THEM, NOT JUST HELD LOCALLY AND          
000480*                          DISPLAYED AS ONE RAW NUMBER.  BANNER AND       
000490*                          TERMINATION LINES NOW USE EDITED WORK          
000500*                          AREAS INSTEAD OF DISPLAYING COMP FIELDS        
000510*                          RAW (FIS-0217).                                
000520******************************************************************        
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SOURCE-COMPUTER.    IBM-PC.                                              
000560 OBJECT-COMPUTER.    IBM-PC.                                              
000570 SPECIAL-NAMES.                                                           
000580     C01 IS TOP-OF-FORM                                                   
000590     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000600     UPSI-0.                                                              
000610 INPUT-OUTPUT SECTION.                                                    
000620 FILE-CONTROL.                                                            
000630     SELECT RUNDATE-IN  ASSIGN TO RUNCARD                                 
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS WS-FS-RUNDATE.                                    
000660                                                                          
000670 DATA DIVISION.                                                           
000680 FILE SECTION.                                                            
000690 FD  RUNDATE-IN                                                           
000700     LABEL RECORD STANDARD.                                               
000710 01  FIST-RUNDATE-CARD.                                                   
000720     05  FRC-RUN-DATE-NUM          PIC 9(08).                             
000730     05  FILLER                    PIC X(72).                             
000740                                                                          
000750 WORKING-STORAGE SECTION.                                                 
000760                                                                          
000770     COPY FISTCOM.                                                        
000780                                                                          
000790 01  WS-FS-RUNDATE                 PIC X(02) VALUE '00'.                  
000800     88  FS-RUNDATE-OK                  VALUE '00'.                       
000810     88  FS-RUNDATE-EOF                  VALUE '10'.                      
000820                                                                          
000830 01  WS-STEP-COUNTERS.                                                    
000840     05  WS-STEPS-RUN              PIC 9(04) COMP VALUE ZERO.             
000850     05  WS-STEPS-ABORTED          PIC 9(04) COMP VALUE ZERO.             
000860                                                                          
000870*  WS-ABORT-RATE HOLDS THE ABORTED-STEP PERCENTAGE AS A PACKED            
000880*  FIELD - AN OPERATIONS REQUEST (FIS-0217) WANTED A QUICK HEALTH         
000890*  FIGURE ON THE CONSOLE WITHOUT HAVING TO DO THE ARITHMETIC BY           
000900*  HAND FROM THE TWO COUNTERS ABOVE.                                      
000910 01  WS-ABORT-RATE.                                                       
000920     05  WS-ABORT-PCT              PIC S9(03)V99 COMP-3                   
000930                                    VALUE ZERO.                           
000940                                                                          
000950*  WS-TERM-LINE IS A SMALL DISPLAY WORK AREA FOR THE TERMINATION          
000960*  BANNER - WS-TERM-LINE-EDIT OVERLAYS IT WITH ZERO-SUPPRESSED            
000970*  COUNTER FIELDS SO THE STEP COUNTS PRINT THE WAY THE OPERATOR           
000980*  LOG EXPECTS INSTEAD OF AS RAW COMP VALUES (FIS-0217).                  
000990 01  WS-TERM-LINE                  PIC X(08).                             
001000 01  WS-TERM-LINE-EDIT REDEFINES WS-TERM-LINE.                            
001010     05  WS-TLE-STEPS-RUN          PIC ZZZ9.                              
001020     05  WS-TLE-STEPS-ABORTED      PIC ZZZ9.                              
001030                                                                          
001040*  WS-RC-WORK/WS-RC-EDIT GIVE THE FINAL RETURN CODE A SIGNED,             
001050*  ZERO-SUPPRESSED FACE ON THE CONSOLE RATHER THAN THE RAW COMP           
001060*  DISPLAY FISTP0 USED TO PRINT (FIS-0217).                               
001070 01  WS-RC-WORK                    PIC X(04).                             
001080 01  WS-RC-EDIT REDEFINES WS-RC-WORK.                                     
001090     05  WS-RCE-DISPLAY            PIC ---9.                              
001100                                                                          
001110 01  WS-ABORT-SWITCH               PIC X(01) VALUE 'N'.                   
001120     88  WS-CHAIN-ABORTED               VALUE 'Y'.                        
001130                                                                          
001140 PROCEDURE DIVISION.                                                      
001150                                                                          
001160 0000-MAINLINE.                                                           
001170                                                                          
001180     PERFORM 1000-INITIALIZE.                                             
001190                                                                          
001200     PERFORM 2000-RUN-STEP THRU 2000-EXIT.                                
001210                                                                          
001220     PERFORM 8000-TERMINATE.                                              
001230                                                                          
001240     STOP RUN.                                                            
001250                                                                          
001260 1000-INITIALIZE.                                                         
001270                                                                          
001280     OPEN INPUT RUNDATE-IN.                                               
001290                                                                          
001300     IF NOT FS-RUNDATE-OK                                                 
001310         DISPLAY 'FISTP0 - CANT OPEN RUNCARD FS=' WS-FS-RUNDATE           
001320         MOVE 12 TO FC-RETURN-CODE                                        
001330         GO TO 8000-TERMINATE.                                            
001340                                                                          
001350     READ RUNDATE-IN                                                      
001360         AT END                                                           
001370             DISPLAY 'FISTP0 - RUNCARD IS EMPTY'                          
001380             MOVE 12 TO FC-RETURN-CODE                                    
001390             GO TO 8000-TERMINATE.                                        
001400                                                                          
001410     MOVE FRC-RUN-DATE-NUM TO FC-RUN-DATE-NUM.                            
001420                                                                          
001430     CLOSE RUNDATE-IN.                                                    
001440                                                                          
001450     DISPLAY 'FISTP0 - NIGHTLY SETTLEMENT RUN DATE '                      
001460         FC-RUN-MM '/' FC-RUN-DD '/' FC-RUN-CC FC-RUN-YY.                 
001470                                                                          
001480* THE STEPS RUN IN BATCH FLOW ORDER - SHARE CALC MUST FINISH              
001490* BEFORE GROUP BALANCES CAN SUM SHARES, GROUP BALANCES MUST               
001500* FINISH BEFORE DEBT SIMPLIFICATION CAN PARTITION THEM, AND               
001510* THE REPORT READS WHAT ALL THREE LEFT BEHIND.                            
001520 2000-RUN-STEP.                                                           
001530                                                                          
001540     PERFORM 2100-CALL-FISTP1 THRU 2100-EXIT.                             
001550     IF WS-CHAIN-ABORTED                                                  
001560         GO TO 2000-EXIT.                                                 
001570                                                                          
001580     PERFORM 2200-CALL-FISTP3 THRU 2200-EXIT.                             
001590     IF WS-CHAIN-ABORTED                                                  
001600         GO TO 2000-EXIT.                                                 
001610                                                                          
001620     PERFORM 2300-CALL-FISTP4 THRU 2300-EXIT.                             
001630     IF WS-CHAIN-ABORTED                                                  
001640         GO TO 2000-EXIT.                                                 
001650                                                                          
001660     PERFORM 2400-CALL-FISTP5 THRU 2400-EXIT.                             
001670                                                                          
001680 2000-EXIT.                                                               
001690     EXIT.                                                                
001700                                                                          
001710 2100-CALL-FISTP1.                                                        
001720                                                                          
001730     DISPLAY 'FISTP0 - CALLING FISTP1 (SHARE CALCULATION)'.               
001740     MOVE ZERO TO FC-RETURN-CODE.                                         
001750     CALL 'FISTP1' USING FC-RETURN-CODE.                                  
001760     ADD 1 TO WS-STEPS-RUN.                                               
001770     PERFORM 2900-CHECK-ABORT THRU 2900-EXIT.                             
001780                                                                          
001790 2100-EXIT.                                                               
001800     EXIT.                                                                
001810                                                                          
001820 2200-CALL-FISTP3.                                                        
001830                                                                          
001840     DISPLAY 'FISTP0 - CALLING FISTP3 (GROUP BALANCES)'.                  
001850     MOVE ZERO TO FC-RETURN-CODE.                                         
001860     CALL 'FISTP3' USING FC-RETURN-CODE.                                  
001870     ADD 1 TO WS-STEPS-RUN.                                               
001880     PERFORM 2900-CHECK-ABORT THRU 2900-EXIT.                             
001890                                                                          
001900 2200-EXIT.                                                               
001910     EXIT.                                                                
001920                                                                          
001930 2300-CALL-FISTP4.                                                        
001940                                                                          
001950     DISPLAY 'FISTP0 - CALLING FISTP4 (DEBT SIMPLIFICATION)'.             
001960     MOVE ZERO TO FC-RETURN-CODE.                                         
001970     CALL 'FISTP4' USING FC-RETURN-CODE.                                  
001980     ADD 1 TO WS-STEPS-RUN.                                               
001990     PERFORM 2900-CHECK-ABORT THRU 2900-EXIT.                             
002000                                                                          
002010 2300-EXIT.                                                               
002020     EXIT.                                                                
002030                                                                          
002040 2400-CALL-FISTP5.                                                        
002050                                                                          
002060     DISPLAY 'FISTP0 - CALLING FISTP5 (SETTLEMENT REPORT)'.               
002070     MOVE ZERO TO FC-RETURN-CODE.                                         
002080     CALL 'FISTP5' USING FC-RETURN-CODE.                                  
002090     ADD 1 TO WS-STEPS-RUN.                                               
002100     PERFORM 2900-CHECK-ABORT THRU 2900-EXIT.                             
002110                                                                          
002120 2400-EXIT.                                                               
002130     EXIT.                                                                
002140                                                                          
002150 2900-CHECK-ABORT.                                                        
002160                                                                          
002170     IF FC-RC-SEVERE                                                      
002180         ADD 1 TO WS-STEPS-ABORTED                                        
002190         SET WS-CHAIN-ABORTED TO TRUE                                     
002200         DISPLAY 'FISTP0 - STEP RETURNED SEVERE RC, CHAIN HALTED'.        
002210                                                                          
002220 2900-EXIT.                                                               
002230     EXIT.                                                                
002240                                                                          
002250 8000-TERMINATE.                                                          
002260                                                                          
002270     MOVE WS-STEPS-RUN     TO WS-TLE-STEPS-RUN.                           
002280     MOVE WS-STEPS-ABORTED TO WS-TLE-STEPS-ABORTED.                       
002290     DISPLAY 'FISTP0 - STEPS RUN      : ' WS-TLE-STEPS-RUN.               
002300     DISPLAY 'FISTP0 - STEPS ABORTED  : ' WS-TLE-STEPS-ABORTED.           
002310                                                                          
002320     IF WS-STEPS-RUN > ZERO                                               
002330         COMPUTE WS-ABORT-PCT ROUNDED =                                   
002340             (WS-STEPS-ABORTED * 100) / WS-STEPS-RUN                      
002350     ELSE                                                                 
002360         MOVE ZERO TO WS-ABORT-PCT.                                       
002370     DISPLAY 'FISTP0 - ABORT RATE PCT : ' WS-ABORT-PCT.                   
002380                                                                          
002390     MOVE FC-RETURN-CODE TO WS-RCE-DISPLAY.                               
002400     DISPLAY 'FISTP0 - NIGHTLY RUN COMPLETE, RC=' WS-RCE-DISPLAY.         
