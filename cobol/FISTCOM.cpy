000100******************************************************************        
000110*FISTCOM  -  FISTEIN SHARED BATCH WORK AREA                      *        
000120*DESCRIPTION:  File-status bytes, run-control switches and the   *        
000130*    run date, COPYd into every FISTPn program in the settlement *        
000140*    suite.  One copy per compile - do not code WORKING-STORAGE  *        
000150*    duplicates of these names in the calling program.           *        
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   07/11/1989  R.DYLAN    ORIGINAL COPYBOOK FOR THE SETTLEMENT           
000190*                          SUITE (REQ FIS-0001).                          
000200*   02/22/1991  R.DYLAN    ADDED FC-PARM-GROUP-ID/FC-PARM-USER-ID         
000210*                          FOR THE ON-DEMAND INQUIRY PROGRAMS.            
000220*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE EXPANDED TO A FULL           
000230*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000240*   08/10/2006  J.FENWICK  REMOVED FIST-RUN-DATE-EDIT (A REDEFINES        
000250*                          WHOSE ONLY WRITE WAS A NO-OP ALIAS MOVE        
000260*                          IN FISTP0 - NEVER READ BACK) AND THE           
000270*                          WHOLE UNUSED FIST-MONEY-WORK/FIST-MONEY-       
000280*                          PARTS WORK AREA - NO PROGRAM IN THE            
000290*                          SUITE EVER REFERENCED EITHER ONE               
000300*                          (FIS-0216).                                    
000305*   09/02/2006  J.FENWICK  ADDED FC-RUN-DATE-NUM AS A ONE-FIELD           
000306*                          REDEFINES OF FC-RUN-DATE SO FISTP0 CAN         
000307*                          STAMP THE RUNCARD DATE INTO THE SHARED         
000308*                          AREA IN ONE MOVE INSTEAD OF PARSING THE        
000309*                          CC/YY/MM/DD SUBFIELDS BY HAND - THIS IS        
000310*                          WHAT THE ORIGINAL BANNER COMMENT ALWAYS        
000311*                          CLAIMED HAPPENED AND NEVER ACTUALLY DID        
000312*                          (FIS-0217).                                    
000313******************************************************************        
000320 01  FIST-FILE-STATUSES.                                                  
000330     05  WS-FS-USERS               PIC X(02) VALUE '00'.                  
000340         88  FS-USERS-OK                VALUE '00'.                       
000350         88  FS-USERS-EOF                VALUE '10'.                      
000360     05  WS-FS-GROUPS              PIC X(02) VALUE '00'.                  
000370         88  FS-GROUPS-OK                VALUE '00'.                      
000380         88  FS-GROUPS-EOF               VALUE '10'.                      
000390     05  WS-FS-MEMBERS             PIC X(02) VALUE '00'.                  
000400         88  FS-MEMBERS-OK               VALUE '00'.                      
000410         88  FS-MEMBERS-EOF              VALUE '10'.                      
000420     05  WS-FS-EXPENSES            PIC X(02) VALUE '00'.                  
000430         88  FS-EXPENSES-OK              VALUE '00'.                      
000440         88  FS-EXPENSES-EOF             VALUE '10'.                      
000450     05  WS-FS-SHARES              PIC X(02) VALUE '00'.                  
000460         88  FS-SHARES-OK                VALUE '00'.                      
000470         88  FS-SHARES-EOF               VALUE '10'.                      
000480     05  WS-FS-REQUESTS            PIC X(02) VALUE '00'.                  
000490         88  FS-REQUESTS-OK              VALUE '00'.                      
000500         88  FS-REQUESTS-EOF             VALUE '10'.                      
000510     05  WS-FS-BALANCES            PIC X(02) VALUE '00'.                  
000520         88  FS-BALANCES-OK              VALUE '00'.                      
000530         88  FS-BALANCES-EOF             VALUE '10'.                      
000540     05  WS-FS-DEBTS               PIC X(02) VALUE '00'.                  
000550         88  FS-DEBTS-OK                 VALUE '00'.                      
000560         88  FS-DEBTS-EOF                VALUE '10'.                      
000570     05  FILLER                    PIC X(06).                             
000580                                                                          
000590 01  FIST-RUN-CONTROL.                                                    
000600     05  FC-RUN-DATE.                                                     
000610         10  FC-RUN-CC             PIC 9(02).                             
000620         10  FC-RUN-YY              PIC 9(02).                            
000630         10  FC-RUN-MM              PIC 9(02).                            
000640         10  FC-RUN-DD              PIC 9(02).                            
000650     05  FC-RUN-DATE-NUM           REDEFINES FC-RUN-DATE                  
000660                                   PIC 9(08).                             
000670     05  FC-RUN-MODE               PIC X(01).                             
000680         88  FC-MODE-SHARES             VALUE 'S'.                        
000690         88  FC-MODE-USER-BALANCE       VALUE 'U'.                        
000700         88  FC-MODE-GROUP-SETTLE       VALUE 'G'.                        
000710     05  FC-PARM-GROUP-ID          PIC 9(09) VALUE ZERO.                  
000720     05  FC-PARM-USER-ID           PIC 9(09) VALUE ZERO.                  
000730     05  FC-RETURN-CODE            PIC S9(04) COMP VALUE ZERO.            
000740         88  FC-RC-NORMAL                VALUE ZERO.                      
000750         88  FC-RC-REJECTED              VALUE 4.                         
000760         88  FC-RC-SEVERE                VALUE 12.                        
000770     05  FILLER                    PIC X(09).                             
