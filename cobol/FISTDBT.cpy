000100******************************************************************        
000110*FISTDBT  -  FISTEIN SETTLE-UP DEBT RECORD                       *        
000120*DESCRIPTION:  One record per simplified settle-up transfer -    *        
000130*    output of the FISTP4 debt-simplification run, input to the  *        
000140*    FISTP5 report footer.  Line-sequential output (file DEBTS).*         
000150******************************************************************        
000160* MAINTENANCE LOG                                                         
000170*   02/22/1991  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0037).                
000180*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-DEBT-RECORD'S       
000190*                          PRODUCTION EXTRACT WIDTH - RESERVED THE        
000200*                          GENERATED-DATE AND ACK-STATUS FIELDS           
000210*                          THE ON-LINE SERVICE CARRIES SO THIS            
000220*                          COPYBOOK WILL NOT NEED RESHAPING WHEN          
000230*                          THE BATCH SUITE PICKS THEM UP (FIS-0218).      
000240******************************************************************        
000250 01  FIST-DEBT-RECORD.                                                    
000260     05  FD-GROUP-ID               PIC 9(09).                             
000270     05  FD-DEBTOR-ID              PIC 9(09).                             
000280     05  FD-CREDITOR-ID            PIC 9(09).                             
000290     05  FD-AMOUNT                 PIC S9(08)V99.                         
000300*    RESERVED FOR THE ON-LINE SERVICE'S GENERATED-DATE AND                
000310*    ACKNOWLEDGEMENT-STATUS FIELDS - NEVER POPULATED BY ANY               
000320*    PROGRAM IN THIS SUITE (FIS-0218).                                    
000330     05  FD-RESERVED-GEN-AREA.                                            
000340         10  FILLER                PIC 9(08).                             
000350     05  FD-RESERVED-ACK-AREA.                                            
000360         10  FILLER                PIC X(01).                             
000370     05  FILLER                    PIC X(14).                             
