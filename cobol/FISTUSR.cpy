000100******************************************************************        
000110*FISTUSR  -  FISTEIN USER MASTER RECORD                          *        
000120*DESCRIPTION:  One record per registered user of the ledger.     *        
000130*    Line-sequential, read-only reference data for a settlement  *        
000140*    run (file USERS).  Used for name lookups on the group-      *        
000150*    balance report and the per-user inquiry.                    *        
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   07/11/1989  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0001).                
000190*   04/02/1994  P.ESPOSITO WIDENED FU-USER-EMAIL TO X(100) TO             
000200*                          MATCH THE ON-LINE REGISTRATION SCREEN.         
000210*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-USER-RECORD'S       
000220*                          PRODUCTION EXTRACT WIDTH - THE ON-LINE         
000230*                          SERVICE'S NIGHTLY USER EXPORT CARRIES          
000240*                          PHONE, LOCALE AND AUDIT-STAMP FIELDS WE        
000250*                          DO NOT USE YET.  RESERVED AS FILLER SO         
000260*                          THE SETTLEMENT SUITE DOES NOT HAVE TO          
000270*                          RESHAPE THIS COPYBOOK WHEN THOSE FIELDS        
000280*                          ARE PICKED UP (FIS-0218).                      
000290******************************************************************        
000300 01  FIST-USER-RECORD.                                                    
000310     05  FU-USER-ID                PIC 9(09).                             
000320     05  FU-USER-NAME              PIC X(50).                             
000330     05  FU-USER-EMAIL             PIC X(100).                            
000340*    RESERVED FOR THE ON-LINE SERVICE'S PHONE/LOCALE FIELDS -             
000350*    NEVER POPULATED BY ANY PROGRAM IN THIS SUITE (FIS-0218).             
000360     05  FU-RESERVED-CONTACT-AREA.                                        
000370         10  FILLER                PIC X(15).                             
000380         10  FILLER                PIC X(05).                             
000390         10  FILLER                PIC X(20).                             
000400*    RESERVED FOR THE REGISTRATION AUDIT STAMP CARRIED BY THE             
000410*    ON-LINE EXTRACT - NEVER POPULATED BY ANY PROGRAM IN THIS             
000420*    SUITE (FIS-0218).                                                    
000430     05  FU-RESERVED-AUDIT-AREA.                                          
000440         10  FILLER                PIC 9(08).                             
000450         10  FILLER                PIC X(08).                             
000460         10  FILLER                PIC 9(08).                             
000470         10  FILLER                PIC X(08).                             
000480     05  FILLER                    PIC X(20).                             
