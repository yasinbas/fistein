000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP2.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  02/22/1991.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: PER-USER BALANCE INQUIRY                           *        
000200*    On-demand, single-user/single-group counterpart to FISTP3 - *        
000210*    not called by the nightly driver (FISTP0).  Reads a one-    *        
000220*    card parameter (group id, user id) from PARMCARD, loads the *        
000230*    group's expenses into a small table, sums the amounts that  *        
000240*    user paid and the unsettled shares that user owes, derives  *        
000250*    the net balance, and prints a breakdown of who the user     *        
000260*    owes and who owes the user.                                 *        
000270******************************************************************        
000280* MAINTENANCE LOG                                                         
000290*   02/22/1991  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0037).               
000300*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000310*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000320*   07/14/2000  T.OKONKWO  ADDED THE CREDITOR/DEBTOR BREAKDOWN            
000330*                          PRINT - TELLER WINDOW STAFF WERE               
000340*                          ASKING "WHO SPECIFICALLY" EVERY CALL           
000350*                          (REQ FIS-0151).                                
000360*   08/10/2006  J.FENWICK  REMOVED WS-BALANCE-PACKED - A COMP-3           
000370*                          REDEFINES OF WS-BALANCE-TOTALS WHOSE           
000380*                          WS-NET-BALANCE-P FIELD WAS NEVER READ OR       
000390*                          WRITTEN ANYWHERE IN THIS PROGRAM               
000400*                          (FIS-0216).                                    
000410*   09/02/2006  J.FENWICK  NET BALANCE NOW PRINTS SIGNED AND EDITED       
000420*                          INSTEAD OF A RAW ZONED FIELD - TELLER          
000430*                          WINDOW SAYS THE MINUS SIGN WAS GETTING         
000440*                          LOST IN THE TERMINAL EMULATOR'S FONT.          
000450*                          ALSO ADDED A PACKED PAID/OWED RATIO FOR        
000460*                          THE OPERATIONS RECONCILIATION LOG AND          
000470*                          ZERO-SUPPRESSED THE BREAKDOWN COUNTS           
000480*                          (FIS-0217).                                    
000490******************************************************************        
000500 ENVIRONMENT DIVISION.                                                    
000510 CONFIGURATION SECTION.                                                   
000520 SOURCE-COMPUTER.    IBM-PC.                                              
000530 OBJECT-COMPUTER.    IBM-PC.                                              
000540 SPECIAL-NAMES.                                                           
000550     C01 IS TOP-OF-FORM                                                   
000560     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000570     UPSI-0.                                                              
000580 INPUT-OUTPUT SECTION.                                                    
000590 FILE-CONTROL.                                                            
000600     SELECT PARM-IN     ASSIGN TO PARMCARD                                
000610         ORGANIZATION IS LINE SEQUENTIAL                                  
000620         FILE STATUS IS WS-FS-PARM.                                       
000630     SELECT EXPENSE-IN  ASSIGN TO EXPENSES                                
000640         ORGANIZATION IS LINE SEQUENTIAL                                  
000650         FILE STATUS IS WS-FS-EXPENSES.                                   
000660     SELECT SHARE-IN    ASSIGN TO EXPSHARE                                
000670         ORGANIZATION IS LINE SEQUENTIAL                                  
000680         FILE STATUS IS WS-FS-SHARES.                                     
000690                                                                          
000700 DATA DIVISION.                                                           
000710 FILE SECTION.                                                            
000720 FD  PARM-IN                                                              
000730     LABEL RECORD STANDARD.                                               
000740 01  FIST-INQUIRY-PARM.                                                   
000750     05  FIP-GROUP-ID              PIC 9(09).                             
000760     05  FIP-USER-ID               PIC 9(09).                             
000770     05  FILLER                    PIC X(62).                             
000780                                                                          
000790 FD  EXPENSE-IN                                                           
000800     LABEL RECORD STANDARD.                                               
000810     COPY FISTEXP.                                                        
000820                                                                          
000830 FD  SHARE-IN                                                             
000840     LABEL RECORD STANDARD.                                               
000850     COPY FISTSHR.                                                        
000860                                                                          
000870 WORKING-STORAGE SECTION.                                                 
000880                                                                          
000890     COPY FISTCOM.                                                        
000900                                                                          
000910 01  WS-FS-PARM                    PIC X(02) VALUE '00'.                  
000920     88  FS-PARM-OK                     VALUE '00'.                       
000930     88  FS-PARM-EOF                    VALUE '10'.                       
000940                                                                          
000950* WS-EXPENSE-TABLE HOLDS EVERY EXPENSE FOR THE RUN GROUP - BUILT          
000960* ONCE AT OPEN TIME SO THE SHARE PASS CAN LOOK UP "WHO PAID               
000970* THIS EXPENSE" WITHOUT A SECOND READ OF EXPENSES.                        
000980 01  WS-TABLE-COUNTERS.                                                   
000990     05  WS-EXPENSE-COUNT          PIC 9(04) COMP VALUE ZERO.             
001000     05  WS-CRED-BREAK-COUNT       PIC 9(04) COMP VALUE ZERO.             
001010     05  WS-DEBT-BREAK-COUNT       PIC 9(04) COMP VALUE ZERO.             
001020     05  WS-SUB                    PIC 9(04) COMP VALUE ZERO.             
001030                                                                          
001040 01  WS-EXPENSE-TABLE.                                                    
001050     05  WS-EXP-ENTRY OCCURS 1 TO 4000 TIMES                              
001060             DEPENDING ON WS-EXPENSE-COUNT                                
001070             INDEXED BY WS-EXP-IDX.                                       
001080         10  WS-EXP-EXPENSE-ID     PIC 9(09).                             
001090         10  WS-EXP-PAID-BY        PIC 9(09).                             
001100         10  WS-EXP-AMOUNT         PIC S9(08)V99.                         
001110                                                                          
001120* WS-CRED-BREAK HOLDS, PER OTHER USER, WHAT THIS USER OWES THEM           
001130* (THIS USER'S UNSETTLED SHARE ON AN EXPENSE THAT OTHER USER              
001140* PAID).  WS-DEBT-BREAK HOLDS THE MIRROR - WHAT OTHER USERS OWE           
001150* THIS USER ON EXPENSES THIS USER PAID.                                   
001160 01  WS-CRED-BREAK-TABLE.                                                 
001170     05  WS-CRED-BREAK-ENTRY OCCURS 1 TO 500 TIMES                        
001180             DEPENDING ON WS-CRED-BREAK-COUNT                             
001190             INDEXED BY WS-CRED-BREAK-IDX.                                
001200         10  WS-CB-OTHER-USER-ID   PIC 9(09).                             
001210         10  WS-CB-AMOUNT          PIC S9(08)V99.                         
001220         10  WS-CB-COUNT           PIC 9(04) COMP.                        
001230                                                                          
001240 01  WS-DEBT-BREAK-TABLE.                                                 
001250     05  WS-DEBT-BREAK-ENTRY OCCURS 1 TO 500 TIMES                        
001260             DEPENDING ON WS-DEBT-BREAK-COUNT                             
001270             INDEXED BY WS-DEBT-BREAK-IDX.                                
001280         10  WS-DB-OTHER-USER-ID   PIC 9(09).                             
001290         10  WS-DB-AMOUNT          PIC S9(08)V99.                         
001300         10  WS-DB-COUNT           PIC 9(04) COMP.                        
001310                                                                          
001320 01  WS-BALANCE-TOTALS.                                                   
001330     05  WS-TOTAL-PAID             PIC S9(08)V99 VALUE ZERO.              
001340     05  WS-TOTAL-OWED             PIC S9(08)V99 VALUE ZERO.              
001350     05  WS-NET-BALANCE            PIC S9(08)V99 VALUE ZERO.              
001360     05  FILLER                    PIC X(06).                             
001370                                                                          
001380*  WS-BAL-DISPLAY-EDIT SHOWS THE NET BALANCE SIGNED, WITH THE MINUS       
001390*  SIGN ALWAYS VISIBLE REGARDLESS OF TERMINAL FONT (FIS-0217).            
001400 01  WS-BAL-DISPLAY-WORK          PIC X(11).                              
001410 01  WS-BAL-DISPLAY-EDIT REDEFINES WS-BAL-DISPLAY-WORK.                   
001420     05  WS-BDE-NET-BALANCE        PIC +ZZZZZZ9.99.                       
001430                                                                          
001440*  WS-PAID-SHARE-RATIO IS A PACKED PCT OF TOTAL PAID OVER TOTAL           
001450*  OWED, CARRIED ON THE OPERATIONS RECONCILIATION LOG (FIS-0217).         
001460 01  WS-BALANCE-RATIOS.                                                   
001470     05  WS-PAID-SHARE-RATIO       PIC S9(05)V99 COMP-3                   
001480                                   VALUE ZERO.                            
001490     05  FILLER                    PIC X(05).                             
001500                                                                          
001510*  WS-BREAK-LINE-EDIT ZERO-SUPPRESSES THE CREDITOR/DEBTOR BREAKDOWN       
001520*  COUNTS PRINTED AT TERMINATION (FIS-0217).                              
001530 01  WS-BREAK-LINE-WORK           PIC X(12).                              
001540 01  WS-BREAK-LINE-EDIT REDEFINES WS-BREAK-LINE-WORK.                     
001550     05  WS-BLE-CRED-COUNT         PIC ZZZ9.                              
001560     05  WS-BLE-DEBT-COUNT         PIC ZZZ9.                              
001570     05  WS-BLE-EXP-COUNT          PIC ZZZZ9.                             
001580                                                                          
001590 01  WS-PROGRAM-SWITCHES.                                                 
001600     05  WS-EXP-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001610         88  WS-AT-EXP-EOF              VALUE 'Y'.                        
001620     05  WS-SHR-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001630         88  WS-AT-SHR-EOF              VALUE 'Y'.                        
001640     05  FILLER                    PIC X(08).                             
001650                                                                          
001660 01  WS-CURRENT-SHARE.                                                    
001670     05  WS-CS-PAID-BY             PIC 9(09).                             
001680     05  WS-CS-FOUND               PIC X(01).                             
001690         88  WS-CS-EXPENSE-FOUND        VALUE 'Y'.                        
001700                                                                          
001710 PROCEDURE DIVISION.                                                      
001720                                                                          
001730 0000-MAINLINE.                                                           
001740                                                                          
001750     PERFORM 1000-INITIALIZE.                                             
001760                                                                          
001770     PERFORM 3000-APPLY-SHARE THRU 3000-EXIT                              
001780         UNTIL WS-AT-SHR-EOF.                                             
001790                                                                          
001800     COMPUTE WS-NET-BALANCE = WS-TOTAL-PAID - WS-TOTAL-OWED.              
001810                                                                          
001820     PERFORM 9000-PRINT-RESULT THRU 9000-EXIT.                            
001830                                                                          
001840     PERFORM 8000-TERMINATE.                                              
001850                                                                          
001860     STOP RUN.                                                            
001870                                                                          
001880 1000-INITIALIZE.                                                         
001890                                                                          
001900     OPEN INPUT PARM-IN.                                                  
001910                                                                          
001920     IF NOT FS-PARM-OK                                                    
001930         DISPLAY 'FISTP2 - CANT OPEN PARMCARD FS=' WS-FS-PARM             
001940         MOVE 12 TO FC-RETURN-CODE                                        
001950         GO TO 8000-TERMINATE.                                            
001960                                                                          
001970     READ PARM-IN                                                         
001980         AT END                                                           
001990             DISPLAY 'FISTP2 - PARMCARD IS EMPTY'                         
002000             MOVE 12 TO FC-RETURN-CODE                                    
002010             GO TO 8000-TERMINATE.                                        
002020                                                                          
002030     MOVE FIP-GROUP-ID TO FC-PARM-GROUP-ID.                               
002040     MOVE FIP-USER-ID  TO FC-PARM-USER-ID.                                
002050                                                                          
002060     CLOSE PARM-IN.                                                       
002070                                                                          
002080     OPEN INPUT EXPENSE-IN.                                               
002090     OPEN INPUT SHARE-IN.                                                 
002100                                                                          
002110     IF NOT FS-EXPENSES-OK                                                
002120         DISPLAY 'FISTP2 - CANT OPEN EXPENSES FS=' WS-FS-EXPENSES         
002130         MOVE 12 TO FC-RETURN-CODE                                        
002140         GO TO 8000-TERMINATE.                                            
002150                                                                          
002160     PERFORM 1900-READ-EXPENSE.                                           
002170                                                                          
002180     PERFORM 1100-LOAD-EXPENSES THRU 1100-EXIT                            
002190         UNTIL WS-AT-EXP-EOF.                                             
002200                                                                          
002210     PERFORM 1950-READ-SHARE.                                             
002220                                                                          
002230 1900-READ-EXPENSE.                                                       
002240                                                                          
002250     READ EXPENSE-IN                                                      
002260         AT END                                                           
002270             SET WS-AT-EXP-EOF TO TRUE.                                   
002280                                                                          
002290 1950-READ-SHARE.                                                         
002300                                                                          
002310     READ SHARE-IN                                                        
002320         AT END                                                           
002330             SET WS-AT-SHR-EOF TO TRUE.                                   
002340                                                                          
002350* TOTAL-PAID COUNTS EVERY EXPENSE THIS USER PAID IN THE GROUP,            
002360* REGARDLESS OF SETTLEMENT STATUS - MONEY ALREADY LAID OUT IS             
002370* LAID OUT WHETHER OR NOT IT HAS BEEN RECOVERED YET.                      
002380 1100-LOAD-EXPENSES.                                                      
002390                                                                          
002400     IF FX-GROUP-ID = FC-PARM-GROUP-ID                                    
002410         IF WS-EXPENSE-COUNT < 4000                                       
002420             ADD 1 TO WS-EXPENSE-COUNT                                    
002430             MOVE WS-EXPENSE-COUNT TO WS-SUB                              
002440             MOVE FX-EXPENSE-ID TO WS-EXP-EXPENSE-ID (WS-SUB)             
002450             MOVE FX-PAID-BY    TO WS-EXP-PAID-BY    (WS-SUB)             
002460             MOVE FX-AMOUNT     TO WS-EXP-AMOUNT     (WS-SUB)             
002470         IF FX-PAID-BY = FC-PARM-USER-ID                                  
002480             ADD FX-AMOUNT TO WS-TOTAL-PAID.                              
002490                                                                          
002500     PERFORM 1900-READ-EXPENSE.                                           
002510                                                                          
002520 1100-EXIT.                                                               
002530     EXIT.                                                                
002540                                                                          
002550 3000-APPLY-SHARE.                                                        
002560                                                                          
002570     IF WS-AT-SHR-EOF                                                     
002580         GO TO 3000-EXIT.                                                 
002590                                                                          
002600     MOVE ZERO TO WS-SUB.                                                 
002610     MOVE 'N'  TO WS-CS-FOUND.                                            
002620                                                                          
002630     PERFORM 3100-FIND-EXPENSE THRU 3100-EXIT                             
002640         VARYING WS-EXP-IDX FROM 1 BY 1                                   
002650             UNTIL WS-EXP-IDX > WS-EXPENSE-COUNT                          
002660             OR WS-CS-EXPENSE-FOUND.                                      
002670                                                                          
002680     IF WS-CS-EXPENSE-FOUND                                               
002690         PERFORM 3200-CLASSIFY-SHARE THRU 3200-EXIT.                      
002700                                                                          
002710     PERFORM 1950-READ-SHARE.                                             
002720                                                                          
002730 3000-EXIT.                                                               
002740     EXIT.                                                                
002750                                                                          
002760 3100-FIND-EXPENSE.                                                       
002770                                                                          
002780     IF WS-EXP-EXPENSE-ID (WS-EXP-IDX) = FS-EXPENSE-ID                    
002790         MOVE WS-EXP-PAID-BY (WS-EXP-IDX) TO WS-CS-PAID-BY                
002800         SET WS-CS-EXPENSE-FOUND TO TRUE.                                 
002810                                                                          
002820 3100-EXIT.                                                               
002830     EXIT.                                                                
002840                                                                          
002850 3200-CLASSIFY-SHARE.                                                     
002860                                                                          
002870     IF FS-SETTLED-YES                                                    
002880         GO TO 3200-EXIT.                                                 
002890                                                                          
002900     IF FS-USER-ID = FC-PARM-USER-ID                                      
002910         ADD FS-SHARE-AMOUNT TO WS-TOTAL-OWED                             
002920         IF WS-CS-PAID-BY NOT = FC-PARM-USER-ID                           
002930             PERFORM 3210-ACCUM-CREDITOR THRU 3210-EXIT                   
002940     ELSE                                                                 
002950     IF WS-CS-PAID-BY = FC-PARM-USER-ID                                   
002960         PERFORM 3220-ACCUM-DEBTOR THRU 3220-EXIT.                        
002970                                                                          
002980 3200-EXIT.                                                               
002990     EXIT.                                                                
003000                                                                          
003010 3210-ACCUM-CREDITOR.                                                     
003020                                                                          
003030     MOVE ZERO TO WS-SUB.                                                 
003040                                                                          
003050     PERFORM 3211-SCAN-CREDITOR THRU 3211-EXIT                            
003060         VARYING WS-CRED-BREAK-IDX FROM 1 BY 1                            
003070             UNTIL WS-CRED-BREAK-IDX > WS-CRED-BREAK-COUNT                
003080             OR WS-SUB > ZERO.                                            
003090                                                                          
003100     IF WS-SUB = ZERO                                                     
003110     AND WS-CRED-BREAK-COUNT < 500                                        
003120         ADD 1 TO WS-CRED-BREAK-COUNT                                     
003130         MOVE WS-CRED-BREAK-COUNT TO WS-SUB                               
003140         MOVE WS-CS-PAID-BY TO WS-CB-OTHER-USER-ID (WS-SUB)               
003150         MOVE ZERO          TO WS-CB-AMOUNT        (WS-SUB)               
003160         MOVE ZERO          TO WS-CB-COUNT         (WS-SUB).              
003170                                                                          
003180     IF WS-SUB > ZERO                                                     
003190         ADD FS-SHARE-AMOUNT TO WS-CB-AMOUNT (WS-SUB)                     
003200         ADD 1               TO WS-CB-COUNT  (WS-SUB).                    
003210                                                                          
003220 3210-EXIT.                                                               
003230     EXIT.                                                                
003240                                                                          
003250 3211-SCAN-CREDITOR.                                                      
003260                                                                          
003270     IF WS-CB-OTHER-USER-ID (WS-CRED-BREAK-IDX) = WS-CS-PAID-BY           
003280         MOVE WS-CRED-BREAK-IDX TO WS-SUB.                                
003290                                                                          
003300 3211-EXIT.                                                               
003310     EXIT.                                                                
003320                                                                          
003330 3220-ACCUM-DEBTOR.                                                       
003340                                                                          
003350     MOVE ZERO TO WS-SUB.                                                 
003360                                                                          
003370     PERFORM 3221-SCAN-DEBTOR THRU 3221-EXIT                              
003380         VARYING WS-DEBT-BREAK-IDX FROM 1 BY 1                            
003390             UNTIL WS-DEBT-BREAK-IDX > WS-DEBT-BREAK-COUNT                
003400             OR WS-SUB > ZERO.                                            
003410                                                                          
003420     IF WS-SUB = ZERO                                                     
003430     AND WS-DEBT-BREAK-COUNT < 500                                        
003440         ADD 1 TO WS-DEBT-BREAK-COUNT                                     
003450         MOVE WS-DEBT-BREAK-COUNT TO WS-SUB                               
003460         MOVE FS-USER-ID TO WS-DB-OTHER-USER-ID (WS-SUB)                  
003470         MOVE ZERO       TO WS-DB-AMOUNT        (WS-SUB)                  
003480         MOVE ZERO       TO WS-DB-COUNT         (WS-SUB).                 
003490                                                                          
003500     IF WS-SUB > ZERO                                                     
003510         ADD FS-SHARE-AMOUNT TO WS-DB-AMOUNT (WS-SUB)                     
003520         ADD 1               TO WS-DB-COUNT  (WS-SUB).                    
003530                                                                          
003540 3220-EXIT.                                                               
003550     EXIT.                                                                
003560                                                                          
003570 3221-SCAN-DEBTOR.                                                        
003580                                                                          
003590     IF WS-DB-OTHER-USER-ID (WS-DEBT-BREAK-IDX) = FS-USER-ID              
003600         MOVE WS-DEBT-BREAK-IDX TO WS-SUB.                                
003610                                                                          
003620 3221-EXIT.                                                               
003630     EXIT.                                                                
003640                                                                          
003650 8000-TERMINATE.                                                          
003660                                                                          
003670     CLOSE EXPENSE-IN SHARE-IN.                                           
003680                                                                          
003690     MOVE WS-CRED-BREAK-COUNT  TO WS-BLE-CRED-COUNT.                      
003700     MOVE WS-DEBT-BREAK-COUNT  TO WS-BLE-DEBT-COUNT.                      
003710     MOVE WS-EXPENSE-COUNT     TO WS-BLE-EXP-COUNT.                       
003720     DISPLAY 'FISTP2 - EXPENSES IN GROUP : ' WS-BLE-EXP-COUNT.            
003730     DISPLAY 'FISTP2 - CREDITOR BREAKS   : ' WS-BLE-CRED-COUNT.           
003740     DISPLAY 'FISTP2 - DEBTOR BREAKS     : ' WS-BLE-DEBT-COUNT.           
003750                                                                          
003760     DISPLAY 'FISTP2 - INQUIRY COMPLETE, RC=' FC-RETURN-CODE.             
003770                                                                          
003780 9000-PRINT-RESULT.                                                       
003790                                                                          
003800     DISPLAY 'FISTP2 - GROUP       : ' FC-PARM-GROUP-ID.                  
003810     DISPLAY 'FISTP2 - USER        : ' FC-PARM-USER-ID.                   
003820     DISPLAY 'FISTP2 - TOTAL PAID  : ' WS-TOTAL-PAID.                     
003830     DISPLAY 'FISTP2 - TOTAL OWED  : ' WS-TOTAL-OWED.                     
003840     MOVE WS-NET-BALANCE TO WS-BDE-NET-BALANCE.                           
003850     DISPLAY 'FISTP2 - NET BALANCE : ' WS-BDE-NET-BALANCE.                
003860                                                                          
003870     IF WS-TOTAL-OWED > ZERO                                              
003880         COMPUTE WS-PAID-SHARE-RATIO ROUNDED =                            
003890             (WS-TOTAL-PAID * 100) / WS-TOTAL-OWED                        
003900     ELSE                                                                 
003910         MOVE ZERO TO WS-PAID-SHARE-RATIO.                                
003920     DISPLAY 'FISTP2 - PAID/OWED RATIO PCT : ' WS-PAID-SHARE-RATIO.       
003930                                                                          
003940     PERFORM 9100-PRINT-CREDITORS THRU 9100-EXIT                          
003950         VARYING WS-CRED-BREAK-IDX FROM 1 BY 1                            
003960             UNTIL WS-CRED-BREAK-IDX > WS-CRED-BREAK-COUNT.               
003970                                                                          
003980     PERFORM 9200-PRINT-DEBTORS THRU 9200-EXIT                            
003990         VARYING WS-DEBT-BREAK-IDX FROM 1 BY 1                            
004000             UNTIL WS-DEBT-BREAK-IDX > WS-DEBT-BREAK-COUNT.               
004010                                                                          
004020 9000-EXIT.                                                               
004030     EXIT.                                                                
004040                                                                          
004050 9100-PRINT-CREDITORS.                                                    
004060                                                                          
004070     DISPLAY 'FISTP2 -   OWES USER '                                      
004080         WS-CB-OTHER-USER-ID (WS-CRED-BREAK-IDX) ' AMOUNT '               
004090         WS-CB-AMOUNT (WS-CRED-BREAK-IDX) ' ON '                          
004100         WS-CB-COUNT  (WS-CRED-BREAK-IDX) ' SHARE(S)'.                    
004110                                                                          
004120 9100-EXIT.                                                               
004130     EXIT.                                                                
004140                                                                          
004150 9200-PRINT-DEBTORS.                                                      
004160                                                                          
004170     DISPLAY 'FISTP2 -   OWED BY USER '                                   
004180         WS-DB-OTHER-USER-ID (WS-DEBT-BREAK-IDX) ' AMOUNT '               
004190         WS-DB-AMOUNT (WS-DEBT-BREAK-IDX) ' ON '                          
004200         WS-DB-COUNT  (WS-DEBT-BREAK-IDX) ' SHARE(S)'.                    
004210                                                                          
004220 9200-EXIT.                                                               
004230     EXIT.                                                                
