000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP4.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  02/22/1991.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: DEBT SIMPLIFICATION                                *        
000200*    Reads the USER-BALANCES produced by FISTP3, one group at a  *        
000210*    time (the file is in FB-GROUP-ID order), and for each group *        
000220*    partitions members into a creditor table (balance greater   *        
000230*    than zero) and a debtor table (balance less than zero),     *        
000240*    each sorted descending by magnitude, then greedily matches  *        
000250*    debtors to creditors to produce the minimal settle-up       *        
000260*    transfer list.  Writes one FIST-DEBT-RECORD per transfer.   *        
000270******************************************************************        
000280* MAINTENANCE LOG                                                         
000290*   02/22/1991  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0037).               
000300*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000310*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000320*   04/11/2002  T.OKONKWO  CONFIRMED THE GREEDY MATCH WALKS THE           
000330*                          CREDITOR TABLE IN DESCENDING ORDER FOR         
000340*                          EVERY DEBTOR, NOT JUST THE FIRST, SO           
000350*                          TIES BREAK THE SAME WAY AS THE ON-LINE         
000360*                          SERVICE (REQ FIS-0184).                        
000370*   03/18/2004  P.ESPOSITO CHANGED STOP RUN TO GOBACK - THIS STEP         
000380*                          CHAIN AND MUST RETURN CONTROL (FIS-0209).      
000390*   08/09/2006  J.FENWICK  2100-PARTITION-GROUP NOW TESTS                 
000400*                          FBS-NET-CREDITOR/FBS-NET-DEBTOR OFF THE        
000410*                          BALANCE-SIGN REDEFINES INSTEAD OF COMPARING    
000420*                          FB-NET-BALANCE TO ZERO DIRECTLY, AND SKIPS     
000430*                          FISTP3'S NEW GROUP-TOTAL TRAILER ROW           
000440*                          (FIS-0214/FIS-0215).                           
000450*   08/10/2006  J.FENWICK  REMOVED WS-TRANSFER-PACKED - A COMP-3          
000460*                          REDEFINES OF WS-TRANSFER-WORK WHOSE            
000470*                          WS-TRANSFER-AMOUNT-P FIELD WAS NEVER READ      
000480*                          OR WRITTEN ANYWHERE IN THIS PROGRAM            
000490*                          (FIS-0216).                                    
000500*   09/02/2006  J.FENWICK  ADDED WS-TERM-LINE-EDIT SO THE GROUPS/         
000510*                          TRANSFERS COUNTS PRINT ZERO-SUPPRESSED AT      
000520*                          TERMINATION, WS-TRANSFER-DIAG-EDIT SO EACH     
000530*                          TRANSFER WRITTEN BY 2410-MATCH-CREDITORS       
000540*                          TRACES TO THE OPERATOR LOG SIGNED, AND A       
000550*                          PACKED WS-RUN-TOTAL-TRANSFERRED RUN TOTAL      
000560*                          FOR THE RECONCILIATION LOG (FIS-0217).         
000570******************************************************************        
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SOURCE-COMPUTER.    IBM-PC.                                              
000610 OBJECT-COMPUTER.    IBM-PC.                                              
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM                                                   
000640     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000650     UPSI-0.                                                              
000660 INPUT-OUTPUT SECTION.                                                    
000670 FILE-CONTROL.                                                            
000680     SELECT BALANCE-IN  ASSIGN TO USERBAL                                 
000690         ORGANIZATION IS LINE SEQUENTIAL                                  
000700         FILE STATUS IS WS-FS-BALANCES.                                   
000710     SELECT DEBT-OUT    ASSIGN TO DEBTOUT                                 
000720         ORGANIZATION IS LINE SEQUENTIAL                                  
000730         FILE STATUS IS WS-FS-DEBTS.                                      
000740                                                                          
000750 DATA DIVISION.                                                           
000760 FILE SECTION.                                                            
000770 FD  BALANCE-IN                                                           
000780     LABEL RECORD STANDARD.                                               
000790     COPY FISTBAL.                                                        
000800                                                                          
000810 FD  DEBT-OUT                                                             
000820     LABEL RECORD STANDARD.                                               
000830     COPY FISTDBT.                                                        
000840                                                                          
000850 WORKING-STORAGE SECTION.                                                 
000860                                                                          
000870     COPY FISTCOM.                                                        
000880                                                                          
000890* CREDITOR-TABLE AND DEBTOR-TABLE ARE REBUILT FROM SCRATCH FOR            
000900* EVERY GROUP-ID BREAK ON BALANCE-IN - NEITHER TABLE EVER HOLDS           
000910* MORE THAN ONE GROUP'S MEMBERS AT A TIME.                                
000920 01  WS-TABLE-COUNTERS.                                                   
000930     05  WS-CREDITOR-COUNT         PIC 9(04) COMP VALUE ZERO.             
000940     05  WS-DEBTOR-COUNT           PIC 9(04) COMP VALUE ZERO.             
000950     05  WS-SUB                    PIC 9(04) COMP VALUE ZERO.             
000960     05  WS-HIGH-SUB               PIC 9(04) COMP VALUE ZERO.             
000970                                                                          
000980 01  WS-CREDITOR-TABLE.                                                   
000990     05  WS-CREDITOR-ENTRY OCCURS 1 TO 2000 TIMES                         
001000             DEPENDING ON WS-CREDITOR-COUNT                               
001010             INDEXED BY WS-CRED-IDX.                                      
001020         10  WS-CRED-USER-ID       PIC 9(09).                             
001030         10  WS-CRED-REMAINING     PIC S9(08)V99.                         
001040                                                                          
001050 01  WS-DEBTOR-TABLE.                                                     
001060     05  WS-DEBTOR-ENTRY OCCURS 1 TO 2000 TIMES                           
001070             DEPENDING ON WS-DEBTOR-COUNT                                 
001080             INDEXED BY WS-DEBT-IDX.                                      
001090         10  WS-DEBT-USER-ID       PIC 9(09).                             
001100         10  WS-DEBT-REMAINING     PIC S9(08)V99.                         
001110                                                                          
001120 01  WS-RUN-TOTALS.                                                       
001130     05  WS-GROUPS-PROCESSED       PIC 9(06) COMP VALUE ZERO.             
001140     05  WS-TRANSFERS-WRITTEN      PIC 9(06) COMP VALUE ZERO.             
001150     05  FILLER                    PIC X(10).                             
001160                                                                          
001170*  WS-TERM-LINE-EDIT ZERO-SUPPRESSES THE GROUPS/TRANSFERS COUNTS          
001180*  PRINTED AT TERMINATION (FIS-0217).                                     
001190 01  WS-TERM-LINE-WORK             PIC X(12).                             
001200 01  WS-TERM-LINE-EDIT REDEFINES WS-TERM-LINE-WORK.                       
001210     05  WS-TLE-GROUPS             PIC ZZZZZ9.                            
001220     05  WS-TLE-TRANSFERS          PIC ZZZZZ9.                            
001230                                                                          
001240*  WS-RUN-TRANSFER-TOTALS IS A PACKED RUNNING SUM OF EVERY TRANSFER       
001250*  WRITTEN THIS RUN - GOES ON THE OPERATIONS RECONCILIATION LOG           
001260*  ALONGSIDE FISTP3'S GRAND TOTAL (FIS-0217).                             
001270 01  WS-RUN-TRANSFER-TOTALS.                                              
001280     05  WS-RUN-TOTAL-TRANSFERRED  PIC S9(09)V99 COMP-3                   
001290                                   VALUE ZERO.                            
001300     05  FILLER                    PIC X(05).                             
001310                                                                          
001320 01  WS-TRANSFER-WORK.                                                    
001330     05  WS-TRANSFER-AMOUNT        PIC S9(08)V99 VALUE ZERO.              
001340    05  FILLER                    PIC X(02).                              
001350                                                                          
001360*  WS-TRANSFER-DIAG-EDIT FORMATS EACH TRANSFER AMOUNT WRITTEN BY          
001370*  2410-MATCH-CREDITORS FOR THE OPERATOR TRACE LINE (FIS-0217).           
001380 01  WS-TRANSFER-DIAG-WORK         PIC X(12).                             
001390 01  WS-TRANSFER-DIAG-EDIT REDEFINES WS-TRANSFER-DIAG-WORK.               
001400     05  WS-TDE-TRANSFER-AMOUNT    PIC +ZZZZZZ9.99.                       
001410                                                                          
001420                                                                          
001430 01  WS-PROGRAM-SWITCHES.                                                 
001440     05  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.                   
001450         88  WS-AT-EOF                  VALUE 'Y'.                        
001460     05  FILLER                    PIC X(08).                             
001470                                                                          
001480 77  WS-CURRENT-GROUP              PIC 9(09).                             
001490                                                                          
001500 01  WS-SWAP-WORK.                                                        
001510     05  WS-SAVE-USER-ID           PIC 9(09).                             
001520     05  WS-SAVE-REMAINING         PIC S9(08)V99.                         
001530                                                                          
001540 LINKAGE SECTION.                                                         
001550 01  LK-RETURN-CODE            PIC S9(04) COMP.                           
001560                                                                          
001570 PROCEDURE DIVISION USING LK-RETURN-CODE.                                 
001580                                                                          
001590 0000-MAINLINE.                                                           
001600                                                                          
001610     PERFORM 1000-INITIALIZE.                                             
001620                                                                          
001630     PERFORM 2000-SIMPLIFY-GROUP THRU 2000-EXIT                           
001640         UNTIL WS-AT-EOF.                                                 
001650                                                                          
001660     PERFORM 8000-TERMINATE.                                              
001670                                                                          
001680 1000-INITIALIZE.                                                         
001690                                                                          
001700     OPEN INPUT  BALANCE-IN.                                              
001710     OPEN OUTPUT DEBT-OUT.                                                
001720                                                                          
001730     IF NOT FS-BALANCES-OK                                                
001740         DISPLAY 'FISTP4 - CANT OPEN USERBAL FS=' WS-FS-BALANCES          
001750         MOVE 12 TO FC-RETURN-CODE                                        
001760         GO TO 8000-TERMINATE.                                            
001770                                                                          
001780     PERFORM 1900-READ-BALANCE.                                           
001790                                                                          
001800     IF NOT WS-AT-EOF                                                     
001810         MOVE FB-GROUP-ID TO WS-CURRENT-GROUP.                            
001820                                                                          
001830 1900-READ-BALANCE.                                                       
001840                                                                          
001850     READ BALANCE-IN                                                      
001860         AT END                                                           
001870             SET WS-AT-EOF TO TRUE.                                       
001880                                                                          
001890 2000-SIMPLIFY-GROUP.                                                     
001900                                                                          
001910     IF WS-AT-EOF                                                         
001920         GO TO 2000-EXIT.                                                 
001930                                                                          
001940     MOVE ZERO TO WS-CREDITOR-COUNT.                                      
001950     MOVE ZERO TO WS-DEBTOR-COUNT.                                        
001960     MOVE FB-GROUP-ID TO WS-CURRENT-GROUP.                                
001970                                                                          
001980     PERFORM 2100-PARTITION-GROUP THRU 2100-EXIT                          
001990         UNTIL WS-AT-EOF                                                  
002000         OR FB-GROUP-ID NOT = WS-CURRENT-GROUP.                           
002010                                                                          
002020     PERFORM 2200-SORT-CREDITORS THRU 2200-EXIT.                          
002030     PERFORM 2300-SORT-DEBTORS THRU 2300-EXIT.                            
002040                                                                          
002050     PERFORM 2400-MATCH-DEBTORS THRU 2400-EXIT                            
002060         VARYING WS-DEBT-IDX FROM 1 BY 1                                  
002070             UNTIL WS-DEBT-IDX > WS-DEBTOR-COUNT.                         
002080                                                                          
002090     ADD 1 TO WS-GROUPS-PROCESSED.                                        
002100                                                                          
002110 2000-EXIT.                                                               
002120     EXIT.                                                                
002130                                                                          
002140 2100-PARTITION-GROUP.                                                    
002150                                                                          
002160* FB-GROUP-TOTAL-RECORD IS THE TRAILER FISTP3 WRITES AFTER EACH           
002170* GROUP'S MEMBER ROWS (FIS-0215) - IT CARRIES NO NET BALANCE OF IT        
002180* OWN AND IS SKIPPED HERE.                                                
002190     IF FB-DETAIL-RECORD                                                  
002200         IF FBS-NET-CREDITOR                                              
002210         AND WS-CREDITOR-COUNT < 2000                                     
002220             ADD 1 TO WS-CREDITOR-COUNT                                   
002230             MOVE WS-CREDITOR-COUNT TO WS-SUB                             
002240             MOVE FB-USER-ID     TO WS-CRED-USER-ID   (WS-SUB)            
002250             MOVE FB-NET-BALANCE TO WS-CRED-REMAINING (WS-SUB)            
002260         ELSE                                                             
002270         IF FBS-NET-DEBTOR                                                
002280         AND WS-DEBTOR-COUNT < 2000                                       
002290             ADD 1 TO WS-DEBTOR-COUNT                                     
002300             MOVE WS-DEBTOR-COUNT TO WS-SUB                               
002310             MOVE FB-USER-ID      TO WS-DEBT-USER-ID   (WS-SUB)           
002320             COMPUTE WS-DEBT-REMAINING (WS-SUB) =                         
002330                 ZERO - FB-NET-BALANCE.                                   
002340                                                                          
002350     PERFORM 1900-READ-BALANCE.                                           
002360                                                                          
002370 2100-EXIT.                                                               
002380     EXIT.                                                                
002390                                                                          
002400* STRAIGHT INSERTION SORT, DESCENDING - THE TABLES NEVER HOLD             
002410* MORE THAN A FEW HUNDRED MEMBERS FOR ONE GROUP SO THE O(N**2)            
002420* COST IS NOT WORTH A SORT FILE FOR THIS STEP.                            
002430 2200-SORT-CREDITORS.                                                     
002440                                                                          
002450     IF WS-CREDITOR-COUNT < 2                                             
002460         GO TO 2200-EXIT.                                                 
002470                                                                          
002480     PERFORM 2210-CREDITOR-PASS THRU 2210-EXIT                            
002490         VARYING WS-SUB FROM 1 BY 1                                       
002500             UNTIL WS-SUB >= WS-CREDITOR-COUNT.                           
002510                                                                          
002520 2200-EXIT.                                                               
002530     EXIT.                                                                
002540                                                                          
002550 2210-CREDITOR-PASS.                                                      
002560                                                                          
002570     MOVE WS-SUB TO WS-HIGH-SUB.                                          
002580                                                                          
002590     PERFORM 2220-CREDITOR-FIND-HIGH THRU 2220-EXIT                       
002600         VARYING WS-CRED-IDX FROM WS-SUB BY 1                             
002610             UNTIL WS-CRED-IDX > WS-CREDITOR-COUNT.                       
002620                                                                          
002630     IF WS-HIGH-SUB NOT = WS-SUB                                          
002640         PERFORM 2230-CREDITOR-SWAP THRU 2230-EXIT.                       
002650                                                                          
002660 2210-EXIT.                                                               
002670     EXIT.                                                                
002680                                                                          
002690 2220-CREDITOR-FIND-HIGH.                                                 
002700                                                                          
002710     IF WS-CRED-REMAINING (WS-CRED-IDX)                                   
002720             > WS-CRED-REMAINING (WS-HIGH-SUB)                            
002730         MOVE WS-CRED-IDX TO WS-HIGH-SUB.                                 
002740                                                                          
002750 2220-EXIT.                                                               
002760     EXIT.                                                                
002770                                                                          
002780 2230-CREDITOR-SWAP.                                                      
002790                                                                          
002800     MOVE WS-CRED-USER-ID   (WS-SUB)      TO WS-SAVE-USER-ID.             
002810     MOVE WS-CRED-REMAINING (WS-SUB)      TO WS-SAVE-REMAINING.           
002820     MOVE WS-CRED-USER-ID   (WS-HIGH-SUB)                                 
002830                                 TO WS-CRED-USER-ID (WS-SUB).             
002840     MOVE WS-CRED-REMAINING (WS-HIGH-SUB)                                 
002850                                 TO WS-CRED-REMAINING (WS-SUB).           
002860     MOVE WS-SAVE-USER-ID                                                 
002870                           TO WS-CRED-USER-ID (WS-HIGH-SUB).              
002880     MOVE WS-SAVE-REMAINING                                               
002890                           TO WS-CRED-REMAINING (WS-HIGH-SUB).            
002900                                                                          
002910 2230-EXIT.                                                               
002920     EXIT.                                                                
002930                                                                          
002940 2300-SORT-DEBTORS.                                                       
002950                                                                          
002960     IF WS-DEBTOR-COUNT < 2                                               
002970         GO TO 2300-EXIT.                                                 
002980                                                                          
002990     PERFORM 2310-DEBTOR-PASS THRU 2310-EXIT                              
003000         VARYING WS-SUB FROM 1 BY 1                                       
003010             UNTIL WS-SUB >= WS-DEBTOR-COUNT.                             
003020                                                                          
003030 2300-EXIT.                                                               
003040     EXIT.                                                                
003050                                                                          
003060 2310-DEBTOR-PASS.                                                        
003070                                                                          
003080     MOVE WS-SUB TO WS-HIGH-SUB.                                          
003090                                                                          
003100     PERFORM 2320-DEBTOR-FIND-HIGH THRU 2320-EXIT                         
003110         VARYING WS-DEBT-IDX FROM WS-SUB BY 1                             
003120             UNTIL WS-DEBT-IDX > WS-DEBTOR-COUNT.                         
003130                                                                          
003140     IF WS-HIGH-SUB NOT = WS-SUB                                          
003150         PERFORM 2330-DEBTOR-SWAP THRU 2330-EXIT.                         
003160                                                                          
003170 2310-EXIT.                                                               
003180     EXIT.                                                                
003190                                                                          
003200 2320-DEBTOR-FIND-HIGH.                                                   
003210                                                                          
003220     IF WS-DEBT-REMAINING (WS-DEBT-IDX)                                   
003230             > WS-DEBT-REMAINING (WS-HIGH-SUB)                            
003240         MOVE WS-DEBT-IDX TO WS-HIGH-SUB.                                 
003250                                                                          
003260 2320-EXIT.                                                               
003270     EXIT.                                                                
003280                                                                          
003290 2330-DEBTOR-SWAP.                                                        
003300                                                                          
003310     MOVE WS-DEBT-USER-ID   (WS-SUB)      TO WS-SAVE-USER-ID.             
003320     MOVE WS-DEBT-REMAINING (WS-SUB)      TO WS-SAVE-REMAINING.           
003330     MOVE WS-DEBT-USER-ID   (WS-HIGH-SUB)                                 
003340                                 TO WS-DEBT-USER-ID (WS-SUB).             
003350     MOVE WS-DEBT-REMAINING (WS-HIGH-SUB)                                 
003360                                 TO WS-DEBT-REMAINING (WS-SUB).           
003370     MOVE WS-SAVE-USER-ID                                                 
003380                           TO WS-DEBT-USER-ID (WS-HIGH-SUB).              
003390     MOVE WS-SAVE-REMAINING                                               
003400                           TO WS-DEBT-REMAINING (WS-HIGH-SUB).            
003410                                                                          
003420 2330-EXIT.                                                               
003430     EXIT.                                                                
003440                                                                          
003450 2400-MATCH-DEBTORS.                                                      
003460                                                                          
003470     IF WS-DEBT-REMAINING (WS-DEBT-IDX) = ZERO                            
003480         GO TO 2400-EXIT.                                                 
003490                                                                          
003500     PERFORM 2410-MATCH-CREDITORS THRU 2410-EXIT                          
003510         VARYING WS-CRED-IDX FROM 1 BY 1                                  
003520             UNTIL WS-CRED-IDX > WS-CREDITOR-COUNT                        
003530             OR WS-DEBT-REMAINING (WS-DEBT-IDX) = ZERO.                   
003540                                                                          
003550 2400-EXIT.                                                               
003560     EXIT.                                                                
003570                                                                          
003580 2410-MATCH-CREDITORS.                                                    
003590                                                                          
003600     IF WS-CRED-REMAINING (WS-CRED-IDX) = ZERO                            
003610         GO TO 2410-EXIT.                                                 
003620                                                                          
003630     IF WS-DEBT-REMAINING (WS-DEBT-IDX)                                   
003640             < WS-CRED-REMAINING (WS-CRED-IDX)                            
003650         MOVE WS-DEBT-REMAINING (WS-DEBT-IDX)                             
003660                                 TO WS-TRANSFER-AMOUNT                    
003670     ELSE                                                                 
003680         MOVE WS-CRED-REMAINING (WS-CRED-IDX)                             
003690                                 TO WS-TRANSFER-AMOUNT.                   
003700                                                                          
003710     SUBTRACT WS-TRANSFER-AMOUNT                                          
003720                         FROM WS-DEBT-REMAINING (WS-DEBT-IDX).            
003730     SUBTRACT WS-TRANSFER-AMOUNT                                          
003740                         FROM WS-CRED-REMAINING (WS-CRED-IDX).            
003750                                                                          
003760     MOVE WS-CURRENT-GROUP               TO FD-GROUP-ID.                  
003770     MOVE WS-DEBT-USER-ID (WS-DEBT-IDX)  TO FD-DEBTOR-ID.                 
003780     MOVE WS-CRED-USER-ID (WS-CRED-IDX)  TO FD-CREDITOR-ID.               
003790     MOVE WS-TRANSFER-AMOUNT             TO FD-AMOUNT.                    
003800                                                                          
003810     WRITE FIST-DEBT-RECORD.                                              
003820     ADD 1 TO WS-TRANSFERS-WRITTEN.                                       
003830     ADD  WS-TRANSFER-AMOUNT TO WS-RUN-TOTAL-TRANSFERRED.                 
003840     MOVE WS-TRANSFER-AMOUNT TO WS-TDE-TRANSFER-AMOUNT.                   
003850     DISPLAY 'FISTP4 -   TRANSFER ' WS-TDE-TRANSFER-AMOUNT                
003860         ' FROM ' WS-DEBT-USER-ID (WS-DEBT-IDX)                           
003870         ' TO '   WS-CRED-USER-ID (WS-CRED-IDX).                          
003880                                                                          
003890 2410-EXIT.                                                               
003900     EXIT.                                                                
003910                                                                          
003920 8000-TERMINATE.                                                          
003930                                                                          
003940     CLOSE BALANCE-IN DEBT-OUT.                                           
003950                                                                          
003960     MOVE WS-GROUPS-PROCESSED    TO WS-TLE-GROUPS.                        
003970     MOVE WS-TRANSFERS-WRITTEN   TO WS-TLE-TRANSFERS.                     
003980                                                                          
003990     DISPLAY 'FISTP4 - GROUPS PROCESSED : ' WS-TLE-GROUPS.                
004000     DISPLAY 'FISTP4 - TRANSFERS WRITTEN: ' WS-TLE-TRANSFERS.             
004010     DISPLAY 'FISTP4 - TOTAL TRANSFERRED: ' WS-RUN-TOTAL-TRANSFERRED.     
004020                                                                          
004030     MOVE FC-RETURN-CODE TO LK-RETURN-CODE.                               
004040                                                                          
004050     GOBACK.                                                              
