000100******************************************************************        
000110*FISTSHR  -  FISTEIN EXPENSE-SHARE RECORD                        *        
000120*DESCRIPTION:  One record per computed/settled share - output of *        
000130*    the FISTP1 split calculation and input to the balance and   *        
000140*    debt runs (FISTP2/FISTP3/FISTP4).  Line-sequential, ordered *        
000150*    by FS-EXPENSE-ID (file EXPENSE-SHARES).                     *        
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   07/11/1989  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0001).                
000190*   02/22/1991  R.DYLAN    ADDED FS-IS-SETTLED SO A PAID SHARE            
000200*                          DROPS OUT OF THE OWED TOTAL.                   
000210*   06/19/1993  P.ESPOSITO ADDED FS-PERCENT FOR PERCENTAGE SPLITS         
000220*                          (FIS-0064) - ZERO ON EQUAL/EXACT.              
000230*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-SHARE-RECORD'S      
000240*                          PRODUCTION EXTRACT WIDTH - RESERVED THE        
000250*                          SETTLE-DATE AND PAYMENT-METHOD FIELDS          
000260*                          THE ON-LINE SERVICE CARRIES SO THIS            
000270*                          COPYBOOK WILL NOT NEED RESHAPING WHEN          
000280*                          THE BATCH SUITE PICKS THEM UP (FIS-0218).      
000290******************************************************************        
000300 01  FIST-SHARE-RECORD.                                                   
000310     05  FS-SHARE-ID               PIC 9(09).                             
000320     05  FS-EXPENSE-ID             PIC 9(09).                             
000330     05  FS-USER-ID                PIC 9(09).                             
000340     05  FS-SHARE-AMOUNT           PIC S9(08)V99.                         
000350     05  FS-PERCENT                PIC S9(03)V99.                         
000360     05  FS-IS-SETTLED             PIC X(01).                             
000370         88  FS-SETTLED-YES             VALUE 'Y'.                        
000380         88  FS-SETTLED-NO              VALUE 'N'.                        
000390*    RESERVED FOR THE ON-LINE SERVICE'S SETTLE-DATE AND PAYMENT-          
000400*    METHOD FIELDS - NEVER POPULATED BY ANY PROGRAM IN THIS               
000410*    SUITE (FIS-0218).                                                    
000420     05  FS-RESERVED-SETTLE-AREA.                                         
000430         10  FILLER                PIC 9(08).                             
000440     05  FS-RESERVED-METHOD-AREA.                                         
000450         10  FILLER                PIC X(10).                             
000460     05  FILLER                    PIC X(08).                             
