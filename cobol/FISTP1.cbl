000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP1.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  07/11/1989.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: EXPENSE SHARE CALCULATION                          *        
000200*    Reads one EXPENSE-RECORD at a time from EXPENSES and splits *        
000210*    its amount across the participating members, per the       *         
000220*    split type carried on the expense:                         *         
000230*        EQUAL       - divide evenly across active members of   *         
000240*                      the owning group (FISTMBR).               *        
000250*        EXACT       - take the caller-supplied amounts verbatim *        
000260*                      from EXPENSE-SHARE-REQUESTS, validate     *        
000270*                      they foot to the expense total.           *        
000280*        PERCENTAGE  - take the caller-supplied percentages,     *        
000290*                      validate they foot to 100, compute each   *        
000300*                      member's share.                          *         
000310*    Writes one FIST-SHARE-RECORD per participant to             *        
000320*    EXPENSE-SHARES, ES-IS-SETTLED = 'N'.  An expense that fails *        
000330*    its reconciliation check is rejected - no shares are        *        
000340*    written for it and the run's return code is raised.        *         
000350******************************************************************        
000360* MAINTENANCE LOG                                                         
000370*   07/11/1989  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0001) - EQUAL        
000380*                          AND EXACT SPLITS ONLY.                         
000390*   06/19/1993  P.ESPOSITO ADDED PERCENTAGE SPLIT AND THE 100%            
000400*                          RECONCILIATION CHECK (REQ FIS-0064).           
000410*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000420*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000430*   03/30/2004  T.OKONKWO  REJECTED EXPENSES NO LONGER ABEND THE          
000440*                          RUN - COUNT THEM AND KEEP GOING                
000450*                          (REQ FIS-0201).                                
000460*   03/18/2004  P.ESPOSITO CHANGED STOP RUN TO GOBACK - THIS STEP         
000470*                          IS NOW CALLED FROM THE FISTP0 DRIVER           
000480*                          CHAIN AND MUST RETURN CONTROL (FIS-0209).      
000490*   08/10/2006  J.FENWICK  REMOVED WS-RECONCILE-PACKED - A COMP-3         
000500*                          REDEFINES OF WS-RECONCILE-TOTALS WHOSE         
000510*                          WS-SUM-AMOUNT-P FIELD WAS NEVER READ OR        
000520*                          WRITTEN ANYWHERE IN THIS PROGRAM               
000530*                          (FIS-0216).                                    
000540*   09/02/2006  J.FENWICK  PERCENTAGE-FOOTING REJECT MESSAGE NOW          
000550*                          SHOWS THE ACTUAL PERCENT SUPPLIED, NOT         
000560*                          JUST THE EXPENSE ID - ADDED AN EDITED          
000570*                          WORK FIELD FOR IT.  TERMINATION COUNTS         
000580*                          NOW PRINT ZERO-SUPPRESSED INSTEAD OF AS        
000590*                          RAW COMP VALUES.  ALSO ADDED A PACKED          
000600*                          RUN-TOTAL FOR DOLLARS SHARED OUT, FOR          
000610*                          THE OPERATIONS RECONCILIATION LOG              
000620*                          (FIS-0217).                                    
000630******************************************************************        
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER.    IBM-PC.                                              
000670 OBJECT-COMPUTER.    IBM-PC.                                              
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM                                                   
000700     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000710     UPSI-0.                                                              
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT EXPENSE-IN  ASSIGN TO EXPENSES                                
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS WS-FS-EXPENSES.                                   
000770     SELECT MEMBER-IN   ASSIGN TO GROUPMEM                                
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS WS-FS-MEMBERS.                                    
000800     SELECT REQUEST-IN  ASSIGN TO SHAREREQ                                
000810         ORGANIZATION IS LINE SEQUENTIAL                                  
000820         FILE STATUS IS WS-FS-REQUESTS.                                   
000830     SELECT SHARE-OUT   ASSIGN TO EXPSHARE                                
000840         ORGANIZATION IS LINE SEQUENTIAL                                  
000850         FILE STATUS IS WS-FS-SHARES.                                     
000860                                                                          
000870 DATA DIVISION.                                                           
000880 FILE SECTION.                                                            
000890 FD  EXPENSE-IN                                                           
000900     LABEL RECORD STANDARD.                                               
000910     COPY FISTEXP.                                                        
000920                                                                          
000930 FD  MEMBER-IN                                                            
000940     LABEL RECORD STANDARD.                                               
000950     COPY FISTMBR.                                                        
000960                                                                          
000970 FD  REQUEST-IN                                                           
000980     LABEL RECORD STANDARD.                                               
000990     COPY FISTESR.                                                        
001000                                                                          
001010 FD  SHARE-OUT                                                            
001020     LABEL RECORD STANDARD.                                               
001030     COPY FISTSHR.                                                        
001040                                                                          
001050 WORKING-STORAGE SECTION.                                                 
001060                                                                          
001070     COPY FISTCOM.                                                        
001080                                                                          
001090* MEMBER-TABLE AND REQUEST-TABLE ARE LOADED ONCE AT OPEN TIME -           
001100* GROUP-MEMBERS AND EXPENSE-SHARE-REQUESTS ARE BOTH SMALL ENOUGH          
001110* TO KEEP RESIDENT FOR THE LIFE OF THE RUN, AVOIDING A REREAD OF          
001120* EITHER FILE FOR EVERY EXPENSE.                                          
001130 01  WS-TABLE-COUNTERS.                                                   
001140     05  WS-MEMBER-COUNT           PIC 9(04) COMP VALUE ZERO.             
001150     05  WS-REQUEST-COUNT          PIC 9(04) COMP VALUE ZERO.             
001160     05  WS-ACTIVE-MEMBERS         PIC 9(04) COMP VALUE ZERO.             
001170     05  WS-PARTICIPANT-COUNT      PIC 9(04) COMP VALUE ZERO.             
001180     05  WS-SHARE-ID-CTR           PIC 9(09) COMP VALUE ZERO.             
001190     05  WS-EXPENSE-COUNT          PIC 9(06) COMP VALUE ZERO.             
001200     05  WS-REJECT-COUNT           PIC 9(06) COMP VALUE ZERO.             
001210     05  WS-SUB                    PIC 9(04) COMP VALUE ZERO.             
001220                                                                          
001230 01  WS-MEMBER-TABLE.                                                     
001240     05  WS-MEMBER-ENTRY OCCURS 1 TO 2000 TIMES                           
001250             DEPENDING ON WS-MEMBER-COUNT                                 
001260             INDEXED BY WS-MEMBER-IDX.                                    
001270         10  WS-MEM-GROUP-ID       PIC 9(09).                             
001280         10  WS-MEM-USER-ID        PIC 9(09).                             
001290         10  WS-MEM-ACTIVE         PIC X(01).                             
001300                                                                          
001310 01  WS-REQUEST-TABLE.                                                    
001320     05  WS-REQUEST-ENTRY OCCURS 1 TO 4000 TIMES                          
001330             DEPENDING ON WS-REQUEST-COUNT                                
001340             INDEXED BY WS-REQUEST-IDX.                                   
001350         10  WS-REQ-EXPENSE-ID     PIC 9(09).                             
001360         10  WS-REQ-USER-ID        PIC 9(09).                             
001370         10  WS-REQ-AMOUNT         PIC S9(08)V99.                         
001380         10  WS-REQ-PERCENT        PIC S9(03)V99.                         
001390                                                                          
001400* WS-SHARE-ACCUM IS BUILT UP FOR THE CURRENT EXPENSE BEFORE ANY           
001410* OF IT IS WRITTEN - A FAILED RECONCILIATION CHECK MUST LEAVE             
001420* EXPENSE-SHARES UNTOUCHED FOR THAT EXPENSE.                              
001430 01  WS-SHARE-ACCUM.                                                      
001440     05  WS-ACCUM-ENTRY OCCURS 1 TO 500 TIMES                             
001450             DEPENDING ON WS-PARTICIPANT-COUNT                            
001460             INDEXED BY WS-ACCUM-IDX.                                     
001470         10  WS-ACCUM-USER-ID      PIC 9(09).                             
001480         10  WS-ACCUM-AMOUNT       PIC S9(08)V99.                         
001490         10  WS-ACCUM-PERCENT      PIC S9(03)V99.                         
001500                                                                          
001510 01  WS-RECONCILE-TOTALS.                                                 
001520     05  WS-SUM-AMOUNT             PIC S9(08)V99 VALUE ZERO.              
001530     05  WS-SUM-PERCENT            PIC S9(03)V99 VALUE ZERO.              
001540     05  WS-EQUAL-SHARE            PIC S9(08)V99 VALUE ZERO.              
001550     05  FILLER                    PIC X(08).                             
001560                                                                          
001570*  WS-TOTAL-SHARES-AMOUNT IS A PACKED RUN-TOTAL OF EVERY SHARE            
001580*  DOLLAR WRITTEN THIS RUN - TIED BACK TO THE EXPENSE-IN TOTAL ON         
001590*  THE OPERATIONS RECONCILIATION LOG (FIS-0217).                          
001600 01  WS-RUN-TOTAL-SHARES.                                                 
001610     05  WS-TOTAL-SHARES-AMOUNT    PIC S9(09)V99 COMP-3                   
001620                                    VALUE ZERO.                           
001625     05  FILLER                    PIC X(05).                             
001630                                                                          
001640*  WS-PERCENT-DIAG-EDIT SHOWS THE ACTUAL PERCENT SUPPLIED IN THE          
001650*  PERCENTAGE-FOOTING REJECT MESSAGE (FIS-0217).                          
001660 01  WS-PERCENT-DIAG-WORK          PIC X(07).                             
001670 01  WS-PERCENT-DIAG-EDIT REDEFINES WS-PERCENT-DIAG-WORK.                 
001680     05  WS-PDE-PERCENT            PIC ZZ9.99-.                           
001690                                                                          
001700*  WS-TERM-LINE-EDIT OVERLAYS THE TERMINATION COUNTERS WITH               
001710*  ZERO-SUPPRESSED FIELDS FOR THE CONSOLE BANNER (FIS-0217).              
001720 01  WS-TERM-LINE                  PIC X(21).                             
001730 01  WS-TERM-LINE-EDIT REDEFINES WS-TERM-LINE.                            
001740     05  WS-TLE-EXPENSES           PIC ZZZZZ9.                            
001750     05  WS-TLE-REJECTS            PIC ZZZZZ9.                            
001760     05  WS-TLE-SHARES             PIC ZZZZZZZZ9.                         
001770                                                                          
001780 01  WS-PROGRAM-SWITCHES.                                                 
001790     05  WS-EOF-SWITCH             PIC X(01) VALUE 'N'.                   
001800         88  WS-AT-EOF                  VALUE 'Y'.                        
001810     05  WS-REJECT-SWITCH          PIC X(01) VALUE 'N'.                   
001820         88  WS-EXPENSE-REJECTED        VALUE 'Y'.                        
001830     05  FILLER                    PIC X(08).                             
001840                                                                          
001850 LINKAGE SECTION.                                                         
001860 01  LK-RETURN-CODE            PIC S9(04) COMP.                           
001870                                                                          
001880 PROCEDURE DIVISION USING LK-RETURN-CODE.                                 
001890                                                                          
001900 0000-MAINLINE.                                                           
001910                                                                          
001920     PERFORM 1000-INITIALIZE.                                             
001930                                                                          
001940     PERFORM 2000-PROCESS-EXPENSE THRU 2000-EXIT                          
001950         UNTIL WS-AT-EOF.                                                 
001960                                                                          
001970     PERFORM 8000-TERMINATE.                                              
001980                                                                          
001990 1000-INITIALIZE.                                                         
002000                                                                          
002010     OPEN INPUT  EXPENSE-IN.                                              
002020     OPEN INPUT  MEMBER-IN.                                               
002030     OPEN INPUT  REQUEST-IN.                                              
002040     OPEN OUTPUT SHARE-OUT.                                               
002050                                                                          
002060     IF NOT FS-EXPENSES-OK                                                
002070         DISPLAY 'FISTP1 - CANT OPEN EXPENSES FS=' WS-FS-EXPENSES         
002080         MOVE 12 TO FC-RETURN-CODE                                        
002090         GO TO 8000-TERMINATE.                                            
002100                                                                          
002110     PERFORM 1100-LOAD-MEMBER-TABLE THRU 1100-EXIT.                       
002120     PERFORM 1200-LOAD-REQUEST-TABLE THRU 1200-EXIT.                      
002130                                                                          
002140     PERFORM 1900-READ-EXPENSE.                                           
002150                                                                          
002160 1100-LOAD-MEMBER-TABLE.                                                  
002170                                                                          
002180     READ MEMBER-IN                                                       
002190         AT END                                                           
002200             GO TO 1100-EXIT.                                             
002210                                                                          
002220     IF WS-MEMBER-COUNT < 2000                                            
002230         ADD 1 TO WS-MEMBER-COUNT                                         
002240         MOVE FM-GROUP-ID  TO WS-MEM-GROUP-ID (WS-MEMBER-COUNT)           
002250         MOVE FM-USER-ID   TO WS-MEM-USER-ID  (WS-MEMBER-COUNT)           
002260         MOVE FM-IS-ACTIVE TO WS-MEM-ACTIVE   (WS-MEMBER-COUNT).          
002270                                                                          
002280     GO TO 1100-LOAD-MEMBER-TABLE.                                        
002290                                                                          
002300 1100-EXIT.                                                               
002310     EXIT.                                                                
002320                                                                          
002330 1200-LOAD-REQUEST-TABLE.                                                 
002340                                                                          
002350     READ REQUEST-IN                                                      
002360         AT END                                                           
002370             GO TO 1200-EXIT.                                             
002380                                                                          
002390     IF WS-REQUEST-COUNT < 4000                                           
002400         ADD 1 TO WS-REQUEST-COUNT                                        
002410         MOVE WS-REQUEST-COUNT TO WS-SUB                                  
002420         MOVE FR-EXPENSE-ID TO WS-REQ-EXPENSE-ID (WS-SUB)                 
002430         MOVE FR-USER-ID    TO WS-REQ-USER-ID    (WS-SUB)                 
002440         MOVE FR-AMOUNT     TO WS-REQ-AMOUNT     (WS-SUB)                 
002450         MOVE FR-PERCENT    TO WS-REQ-PERCENT    (WS-SUB).                
002460                                                                          
002470     GO TO 1200-LOAD-REQUEST-TABLE.                                       
002480                                                                          
002490 1200-EXIT.                                                               
002500     EXIT.                                                                
002510                                                                          
002520 1900-READ-EXPENSE.                                                       
002530                                                                          
002540     READ EXPENSE-IN                                                      
002550         AT END                                                           
002560             SET WS-AT-EOF TO TRUE.                                       
002570                                                                          
002580 2000-PROCESS-EXPENSE.                                                    
002590                                                                          
002600     IF WS-AT-EOF                                                         
002610         GO TO 2000-EXIT.                                                 
002620                                                                          
002630     ADD 1 TO WS-EXPENSE-COUNT.                                           
002640     MOVE ZERO TO WS-PARTICIPANT-COUNT.                                   
002650     MOVE 'N' TO WS-REJECT-SWITCH.                                        
002660                                                                          
002670     IF FX-SPLIT-EQUAL                                                    
002680         PERFORM 2100-SHARE-EQUAL                                         
002690     ELSE                                                                 
002700     IF FX-SPLIT-EXACT                                                    
002710         PERFORM 2200-SHARE-EXACT THRU 2200-EXIT                          
002720     ELSE                                                                 
002730     IF FX-SPLIT-PERCENTAGE                                               
002740         PERFORM 2300-SHARE-PERCENTAGE THRU 2300-EXIT                     
002750     ELSE                                                                 
002760         DISPLAY 'FISTP1 - UNKNOWN SPLIT TYPE ON EXPENSE '                
002770             FX-EXPENSE-ID                                                
002780         SET WS-EXPENSE-REJECTED TO TRUE.                                 
002790                                                                          
002800     IF WS-EXPENSE-REJECTED                                               
002810         PERFORM 2900-REJECT-EXPENSE                                      
002820     ELSE                                                                 
002830         PERFORM 2950-WRITE-SHARES THRU 2950-EXIT.                        
002840                                                                          
002850     PERFORM 1900-READ-EXPENSE.                                           
002860                                                                          
002870 2000-EXIT.                                                               
002880     EXIT.                                                                
002890                                                                          
002900* EQUAL SPLIT - DIVIDE THE EXPENSE EVENLY ACROSS THE ACTIVE               
002910* MEMBERS OF THE OWNING GROUP.  ROUNDED IS HALF-UP; THE LAST              
002920* CENT OF ROUNDING SLACK IS NOT REDISTRIBUTED - THIS MATCHES              
002930* THE ON-LINE SERVICE'S OBSERVED BEHAVIOUR AND IS NOT A BUG.              
002940 2100-SHARE-EQUAL.                                                        
002950                                                                          
002960     MOVE ZERO TO WS-ACTIVE-MEMBERS.                                      
002970                                                                          
002980     PERFORM 2110-COUNT-ACTIVE THRU 2110-EXIT                             
002990         VARYING WS-MEMBER-IDX FROM 1 BY 1                                
003000             UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT.                       
003010                                                                          
003020     IF WS-ACTIVE-MEMBERS = ZERO                                          
003030         DISPLAY 'FISTP1 - NO ACTIVE MEMBERS FOR GROUP '                  
003040             FX-GROUP-ID                                                  
003050         SET WS-EXPENSE-REJECTED TO TRUE                                  
003060         GO TO 2100-EXIT.                                                 
003070                                                                          
003080     COMPUTE WS-EQUAL-SHARE ROUNDED =                                     
003090         FX-AMOUNT / WS-ACTIVE-MEMBERS.                                   
003100                                                                          
003110     PERFORM 2120-ACCUM-EQUAL THRU 2120-EXIT                              
003120         VARYING WS-MEMBER-IDX FROM 1 BY 1                                
003130             UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT.                       
003140                                                                          
003150 2100-EXIT.                                                               
003160     EXIT.                                                                
003170                                                                          
003180 2110-COUNT-ACTIVE.                                                       
003190                                                                          
003200     IF WS-MEM-GROUP-ID (WS-MEMBER-IDX) = FX-GROUP-ID                     
003210     AND WS-MEM-ACTIVE   (WS-MEMBER-IDX) = 'Y'                            
003220         ADD 1 TO WS-ACTIVE-MEMBERS.                                      
003230                                                                          
003240 2110-EXIT.                                                               
003250     EXIT.                                                                
003260                                                                          
003270 2120-ACCUM-EQUAL.                                                        
003280                                                                          
003290     IF WS-MEM-GROUP-ID (WS-MEMBER-IDX) = FX-GROUP-ID                     
003300     AND WS-MEM-ACTIVE   (WS-MEMBER-IDX) = 'Y'                            
003310         ADD 1 TO WS-PARTICIPANT-COUNT                                    
003320         MOVE WS-PARTICIPANT-COUNT TO WS-SUB                              
003330         MOVE WS-MEM-USER-ID (WS-MEMBER-IDX)                              
003340                         TO WS-ACCUM-USER-ID (WS-SUB)                     
003350         MOVE WS-EQUAL-SHARE                                              
003360                         TO WS-ACCUM-AMOUNT  (WS-SUB)                     
003370         MOVE ZERO       TO WS-ACCUM-PERCENT (WS-SUB).                    
003380                                                                          
003390 2120-EXIT.                                                               
003400     EXIT.                                                                
003410                                                                          
003420* EXACT SPLIT - THE CALLER'S SUPPLIED AMOUNTS ARE TAKEN                   
003430* VERBATIM.  THE TOTAL MUST FOOT EXACTLY TO THE EXPENSE AMOUNT -          
003440* NO TOLERANCE - OR THE WHOLE EXPENSE IS REJECTED.                        
003450 2200-SHARE-EXACT.                                                        
003460                                                                          
003470     MOVE ZERO TO WS-SUM-AMOUNT.                                          
003480                                                                          
003490     PERFORM 2210-ACCUM-EXACT THRU 2210-EXIT                              
003500         VARYING WS-REQUEST-IDX FROM 1 BY 1                               
003510             UNTIL WS-REQUEST-IDX > WS-REQUEST-COUNT.                     
003520                                                                          
003530     IF WS-SUM-AMOUNT NOT = FX-AMOUNT                                     
003540         DISPLAY 'FISTP1 - EXACT SHARES DO NOT FOOT, EXPENSE '            
003550             FX-EXPENSE-ID                                                
003560         SET WS-EXPENSE-REJECTED TO TRUE.                                 
003570                                                                          
003580 2200-EXIT.                                                               
003590     EXIT.                                                                
003600                                                                          
003610 2210-ACCUM-EXACT.                                                        
003620                                                                          
003630     IF WS-REQ-EXPENSE-ID (WS-REQUEST-IDX) = FX-EXPENSE-ID                
003640         ADD 1 TO WS-PARTICIPANT-COUNT                                    
003650         ADD WS-REQ-AMOUNT (WS-REQUEST-IDX) TO WS-SUM-AMOUNT              
003660         MOVE WS-REQ-USER-ID (WS-REQUEST-IDX)                             
003670                       TO WS-ACCUM-USER-ID (WS-PARTICIPANT-COUNT)         
003680         MOVE WS-REQ-AMOUNT  (WS-REQUEST-IDX)                             
003690                       TO WS-ACCUM-AMOUNT  (WS-PARTICIPANT-COUNT)         
003700         MOVE ZERO     TO WS-ACCUM-PERCENT (WS-PARTICIPANT-COUNT).        
003710                                                                          
003720 2210-EXIT.                                                               
003730     EXIT.                                                                
003740                                                                          
003750* PERCENTAGE SPLIT - THE CALLER'S PERCENTAGES MUST FOOT TO                
003760* EXACTLY 100, THEN EACH SHARE IS AMOUNT * PERCENT / 100,                 
003770* ROUNDED HALF-UP.                                                        
003780 2300-SHARE-PERCENTAGE.                                                   
003790                                                                          
003800     MOVE ZERO TO WS-SUM-PERCENT.                                         
003810                                                                          
003820     PERFORM 2310-ACCUM-PERCENT THRU 2310-EXIT                            
003830         VARYING WS-REQUEST-IDX FROM 1 BY 1                               
003840             UNTIL WS-REQUEST-IDX > WS-REQUEST-COUNT.                     
003850                                                                          
003860     IF WS-SUM-PERCENT NOT = 100                                          
003870         MOVE WS-SUM-PERCENT TO WS-PDE-PERCENT                            
003880         DISPLAY 'FISTP1 - PERCENTAGES DO NOT FOOT TO 100, '              
003890             'EXPENSE ' FX-EXPENSE-ID ' SUPPLIED ' WS-PDE-PERCENT         
003900         SET WS-EXPENSE-REJECTED TO TRUE.                                 
003910                                                                          
003920 2300-EXIT.                                                               
003930     EXIT.                                                                
003940                                                                          
003950 2310-ACCUM-PERCENT.                                                      
003960                                                                          
003970     IF WS-REQ-EXPENSE-ID (WS-REQUEST-IDX) = FX-EXPENSE-ID                
003980         ADD 1 TO WS-PARTICIPANT-COUNT                                    
003990         ADD WS-REQ-PERCENT (WS-REQUEST-IDX) TO WS-SUM-PERCENT            
004000         MOVE WS-REQ-USER-ID (WS-REQUEST-IDX)                             
004010                       TO WS-ACCUM-USER-ID (WS-PARTICIPANT-COUNT)         
004020         COMPUTE WS-ACCUM-AMOUNT (WS-PARTICIPANT-COUNT) ROUNDED =         
004030             FX-AMOUNT * WS-REQ-PERCENT (WS-REQUEST-IDX) / 100            
004040         MOVE WS-REQ-PERCENT (WS-REQUEST-IDX)                             
004050                       TO WS-ACCUM-PERCENT (WS-PARTICIPANT-COUNT).        
004060                                                                          
004070 2310-EXIT.                                                               
004080     EXIT.                                                                
004090                                                                          
004100 2900-REJECT-EXPENSE.                                                     
004110                                                                          
004120     ADD 1 TO WS-REJECT-COUNT.                                            
004130     MOVE 4 TO FC-RETURN-CODE.                                            
004140                                                                          
004150 2950-WRITE-SHARES.                                                       
004160                                                                          
004170     SET WS-ACCUM-IDX TO 1.                                               
004180                                                                          
004190 2950-WRITE-LOOP.                                                         
004200                                                                          
004210     IF WS-ACCUM-IDX > WS-PARTICIPANT-COUNT                               
004220         GO TO 2950-EXIT.                                                 
004230                                                                          
004240     ADD 1 TO WS-SHARE-ID-CTR.                                            
004250     MOVE WS-SHARE-ID-CTR           TO FS-SHARE-ID.                       
004260     MOVE FX-EXPENSE-ID             TO FS-EXPENSE-ID.                     
004270     MOVE WS-ACCUM-USER-ID (WS-ACCUM-IDX)                                 
004280                                     TO FS-USER-ID.                       
004290     MOVE WS-ACCUM-AMOUNT  (WS-ACCUM-IDX)                                 
004300                                     TO FS-SHARE-AMOUNT.                  
004310     MOVE WS-ACCUM-PERCENT (WS-ACCUM-IDX)                                 
004320                                     TO FS-PERCENT.                       
004330     MOVE 'N'                       TO FS-IS-SETTLED.                     
004340                                                                          
004350     WRITE FIST-SHARE-RECORD.                                             
004360                                                                          
004370     ADD WS-ACCUM-AMOUNT (WS-ACCUM-IDX) TO WS-TOTAL-SHARES-AMOUNT.        
004380                                                                          
004390     SET WS-ACCUM-IDX UP BY 1.                                            
004400     GO TO 2950-WRITE-LOOP.                                               
004410                                                                          
004420 2950-EXIT.                                                               
004430     EXIT.                                                                
004440                                                                          
004450 8000-TERMINATE.                                                          
004460                                                                          
004470     CLOSE EXPENSE-IN MEMBER-IN REQUEST-IN SHARE-OUT.                     
004480                                                                          
004490     MOVE WS-EXPENSE-COUNT TO WS-TLE-EXPENSES.                            
004500     MOVE WS-REJECT-COUNT  TO WS-TLE-REJECTS.                             
004510     MOVE WS-SHARE-ID-CTR  TO WS-TLE-SHARES.                              
004520                                                                          
004530     DISPLAY 'FISTP1 - EXPENSES READ    : ' WS-TLE-EXPENSES.              
004540     DISPLAY 'FISTP1 - EXPENSES REJECTED : ' WS-TLE-REJECTS.              
004550     DISPLAY 'FISTP1 - SHARES WRITTEN    : ' WS-TLE-SHARES.               
004560     DISPLAY 'FISTP1 - SHARE AMOUNT TOTAL : '                             
004570         WS-TOTAL-SHARES-AMOUNT.                                          
004580                                                                          
004590     MOVE FC-RETURN-CODE TO LK-RETURN-CODE.                               
004600                                                                          
004610     GOBACK.                                                              
