000100 CBL XOPTS(COBOL2)                                                        
000110 IDENTIFICATION DIVISION.                                                 
000120 PROGRAM-ID.    FISTP3.                                                   
000130 AUTHOR.        R. DYLAN.                                                 
000140 INSTALLATION.  FISTEIN LEDGER SYSTEMS - BATCH GROUP.                     
000150 DATE-WRITTEN.  02/22/1991.                                               
000160 DATE-COMPILED.                                                           
000170 SECURITY.      UNCLASSIFIED - INTERNAL LEDGER DATA ONLY.                 
000180******************************************************************        
000190*DESCRIPTION: GROUP-WIDE BALANCE CALCULATION                     *        
000200*    Control-break run over GROUP-MEMBERS and EXPENSES, both     *        
000210*    kept in group-id order.  For each group, loads the active   *        
000220*    membership, reads its expenses (descending creation order)  *        
000230*    and, within each expense, its unsettled shares, accumulates *        
000240*    each member's total paid and total owed, derives net        *        
000250*    balance and writes one FIST-BALANCE-RECORD per member       *        
000260*    before moving on to the next group.                         *        
000270******************************************************************        
000280* MAINTENANCE LOG                                                         
000290*   02/22/1991  R.DYLAN    ORIGINAL PROGRAM (REQ FIS-0037) - OUT          
000300*                          OF THE OLD COMBINED INQUIRY/SETTLE             
000310*                          RUN.                                           
000320*   06/19/1993  P.ESPOSITO NO CHANGE REQUIRED FOR PERCENTAGE              
000330*                          SPLITS - SHARE AMOUNT IS ALREADY               
000340*                          COMPUTED BY FISTP1 BY THE TIME THIS            
000350*                          RUN SEES IT (FIS-0064).                        
000360*   09/03/1998  T.OKONKWO  Y2K - FC-RUN-DATE NOW CARRIES A FULL           
000370*                          4-DIGIT CENTURY/YEAR (REQ FIS-0118).           
000380*   11/02/2001  T.OKONKWO  RECAST AS A SINGLE CONTROL-BREAK PASS          
000390*                          OVER ALL GROUPS IN ONE RUN INSTEAD OF          
000400*                          ONE CALL PER GROUP (REQ FIS-0177).             
000410*   03/18/2004  P.ESPOSITO CHANGED STOP RUN TO GOBACK - THIS STEP         
000420*                          IS NOW CALLED FROM THE FISTP0 DRIVER           
000430*                          CHAIN AND MUST RETURN CONTROL (FIS-0209).      
000440*   08/09/2006  J.FENWICK  WS-GROUP-TOTAL WAS COMPUTED CORRECTLY          
000450*                          BUT NEVER LEFT THE PROGRAM - NOW WRITTEN       
000460*                          AS A TRAILING FB-GROUP-TOTAL-RECORD SO         
000470*                          FISTP5 NO LONGER HAS TO REBUILD THE            
000480*                          FIGURE FROM FB-TOTAL-PAID.  ALSO SETS          
000490*                          FB-RECORD-TYPE AND FBS-BALANCE-SIGN ON         
000500*                          EVERY ROW WRITTEN (FIS-0214/FIS-0215).         
000510*   08/10/2006  J.FENWICK  REMOVED WS-RUN-TOTALS-PACKED - A COMP-3        
000520*                          REDEFINES OF WS-RUN-TOTALS WHOSE               
000530*                          WS-GROUP-TOTAL-P FIELD WAS NEVER READ OR       
000540*                          WRITTEN ANYWHERE IN THIS PROGRAM               
000550*                          (FIS-0216).                                    
000560*   09/02/2006  J.FENWICK  ADDED A PACKED GRAND TOTAL ACROSS ALL          
000570*                          GROUPS SETTLED THIS RUN FOR THE                
000580*                          OPERATIONS RECONCILIATION LOG, A               
000590*                          PER-GROUP DIAGNOSTIC DISPLAY OF THE            
000600*                          GROUP TOTAL JUST WRITTEN, AND ZERO-            
000610*                          SUPPRESSED THE TERMINATION COUNTS              
000620*                          (FIS-0217).                                    
000630******************************************************************        
000640 ENVIRONMENT DIVISION.                                                    
000650 CONFIGURATION SECTION.                                                   
000660 SOURCE-COMPUTER.    IBM-PC.                                              
000670 OBJECT-COMPUTER.    IBM-PC.                                              
000680 SPECIAL-NAMES.                                                           
000690     C01 IS TOP-OF-FORM                                                   
000700     CLASS ALPHA-NUMERIC IS 'A' THRU 'Z'                                  
000710     UPSI-0.                                                              
000720 INPUT-OUTPUT SECTION.                                                    
000730 FILE-CONTROL.                                                            
000740     SELECT GROUP-IN    ASSIGN TO GROUPS                                  
000750         ORGANIZATION IS LINE SEQUENTIAL                                  
000760         FILE STATUS IS WS-FS-GROUPS.                                     
000770     SELECT MEMBER-IN   ASSIGN TO GROUPMEM                                
000780         ORGANIZATION IS LINE SEQUENTIAL                                  
000790         FILE STATUS IS WS-FS-MEMBERS.                                    
000800     SELECT EXPENSE-IN  ASSIGN TO EXPENSES                                
000810         ORGANIZATION IS LINE SEQUENTIAL                                  
000820         FILE STATUS IS WS-FS-EXPENSES.                                   
000830     SELECT SHARE-IN    ASSIGN TO EXPSHARE                                
000840         ORGANIZATION IS LINE SEQUENTIAL                                  
000850         FILE STATUS IS WS-FS-SHARES.                                     
000860     SELECT BALANCE-OUT ASSIGN TO USERBAL                                 
000870         ORGANIZATION IS LINE SEQUENTIAL                                  
000880         FILE STATUS IS WS-FS-BALANCES.                                   
000890                                                                          
000900 DATA DIVISION.                                                           
000910 FILE SECTION.                                                            
000920 FD  GROUP-IN                                                             
000930     LABEL RECORD STANDARD.                                               
000940     COPY FISTGRP.                                                        
000950                                                                          
000960 FD  MEMBER-IN                                                            
000970     LABEL RECORD STANDARD.                                               
000980     COPY FISTMBR.                                                        
000990                                                                          
001000 FD  EXPENSE-IN                                                           
001010     LABEL RECORD STANDARD.                                               
001020     COPY FISTEXP.                                                        
001030                                                                          
001040 FD  SHARE-IN                                                             
001050     LABEL RECORD STANDARD.                                               
001060     COPY FISTSHR.                                                        
001070                                                                          
001080 FD  BALANCE-OUT                                                          
001090     LABEL RECORD STANDARD.                                               
001100     COPY FISTBAL.                                                        
001110                                                                          
001120 WORKING-STORAGE SECTION.                                                 
001130                                                                          
001140     COPY FISTCOM.                                                        
001150                                                                          
001160* WS-MEMBER-TABLE HOLDS THE ACTIVE MEMBERSHIP OF THE GROUP NOW            
001170* BEING SETTLED - RELOADED EVERY TIME THE GROUP-ID CHANGES ON             
001180* GROUP-MEMBERS.  NEVER SPANS TWO GROUPS AT ONCE.                         
001190 01  WS-TABLE-COUNTERS.                                                   
001200     05  WS-MEMBER-COUNT           PIC 9(04) COMP VALUE ZERO.             
001210     05  WS-SUB                    PIC 9(04) COMP VALUE ZERO.             
001220                                                                          
001230 01  WS-MEMBER-TABLE.                                                     
001240     05  WS-MEMBER-ENTRY OCCURS 1 TO 2000 TIMES                           
001250             DEPENDING ON WS-MEMBER-COUNT                                 
001260             INDEXED BY WS-MEMBER-IDX.                                    
001270         10  WS-MEM-USER-ID        PIC 9(09).                             
001280         10  WS-MEM-PAID           PIC S9(08)V99.                         
001290         10  WS-MEM-OWED           PIC S9(08)V99.                         
001300                                                                          
001310 01  WS-RUN-TOTALS.                                                       
001320     05  WS-GROUPS-SETTLED         PIC 9(06) COMP VALUE ZERO.             
001330     05  WS-MEMBERS-WRITTEN        PIC 9(06) COMP VALUE ZERO.             
001340     05  WS-EXPENSES-READ          PIC 9(06) COMP VALUE ZERO.             
001350     05  WS-SHARES-APPLIED         PIC 9(06) COMP VALUE ZERO.             
001360     05  WS-GROUP-TOTAL            PIC S9(08)V99 VALUE ZERO.              
001370     05  WS-TOTALS-WRITTEN         PIC 9(06) COMP VALUE ZERO.             
001380     05  FILLER                    PIC X(04).                             
001390                                                                          
001400*  WS-RUN-GRAND-TOTAL IS A PACKED RUNNING SUM OF WS-GROUP-TOTAL OVER      
001410*  EVERY GROUP SETTLED THIS RUN - GOES ON THE OPERATIONS                  
001420*  RECONCILIATION LOG ALONGSIDE THE PER-GROUP FIGURES (FIS-0217).         
001430 01  WS-RUN-GRAND-TOTALS.                                                 
001440     05  WS-RUN-GRAND-TOTAL        PIC S9(09)V99 COMP-3                   
001450                                   VALUE ZERO.                            
001460     05  FILLER                    PIC X(05).                             
001470                                                                          
001480*  WS-GRPTOT-DIAG-EDIT FORMATS EACH GROUP'S TOTAL FOR THE PER-GROUP       
001490*  DIAGNOSTIC LINE WRITTEN AS 2310-WRITE-GROUP-TOTAL RUNS (FIS-0217).     
001500 01  WS-GRPTOT-DIAG-WORK           PIC X(12).                             
001510 01  WS-GRPTOT-DIAG-EDIT REDEFINES WS-GRPTOT-DIAG-WORK.                   
001520     05  WS-GTE-GROUP-TOTAL        PIC +ZZZZZZ9.99.                       
001530                                                                          
001540*  WS-TERM-LINE-EDIT ZERO-SUPPRESSES THE RUN TOTALS PRINTED AT            
001550*  TERMINATION (FIS-0217).                                                
001560 01  WS-TERM-LINE                 PIC X(18).                              
001570 01  WS-TERM-LINE-EDIT REDEFINES WS-TERM-LINE.                            
001580     05  WS-TLE-GROUPS             PIC ZZZZZ9.                            
001590     05  WS-TLE-MEMBERS            PIC ZZZZZ9.                            
001600     05  WS-TLE-TOTALS             PIC ZZZZZ9.                            
001610                                                                          
001620 01  WS-PROGRAM-SWITCHES.                                                 
001630     05  WS-GRP-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001640         88  WS-AT-GRP-EOF              VALUE 'Y'.                        
001650     05  WS-MEM-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001660         88  WS-AT-MEM-EOF              VALUE 'Y'.                        
001670     05  WS-EXP-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001680         88  WS-AT-EXP-EOF              VALUE 'Y'.                        
001690     05  WS-SHR-EOF-SWITCH         PIC X(01) VALUE 'N'.                   
001700         88  WS-AT-SHR-EOF              VALUE 'Y'.                        
001710     05  WS-MORE-SHARES-SWITCH     PIC X(01) VALUE 'N'.                   
001720         88  WS-MORE-SHARES-THIS-EXP    VALUE 'Y'.                        
001730     05  FILLER                    PIC X(08).                             
001740                                                                          
001750 01  WS-CURRENT-GROUP.                                                    
001760     05  WS-CG-GROUP-ID            PIC 9(09).                             
001770     05  WS-CG-ACTIVE              PIC X(01).                             
001780                                                                          
001790 01  WS-CURRENT-EXPENSE.                                                  
001800     05  WS-CE-EXPENSE-ID          PIC 9(09).                             
001810     05  WS-CE-PAID-BY             PIC 9(09).                             
001820     05  WS-CE-AMOUNT              PIC S9(08)V99.                         
001830                                                                          
001840 77  WS-LOOKUP-USER-ID             PIC 9(09).                             
001850                                                                          
001860 LINKAGE SECTION.                                                         
001870 01  LK-RETURN-CODE            PIC S9(04) COMP.                           
001880                                                                          
001890 PROCEDURE DIVISION USING LK-RETURN-CODE.                                 
001900                                                                          
001910 0000-MAINLINE.                                                           
001920                                                                          
001930     PERFORM 1000-INITIALIZE.                                             
001940                                                                          
001950     PERFORM 2000-SETTLE-GROUP THRU 2000-EXIT                             
001960         UNTIL WS-AT-GRP-EOF.                                             
001970                                                                          
001980     PERFORM 8000-TERMINATE.                                              
001990                                                                          
002000 1000-INITIALIZE.                                                         
002010                                                                          
002020     OPEN INPUT  GROUP-IN.                                                
002030     OPEN INPUT  MEMBER-IN.                                               
002040     OPEN INPUT  EXPENSE-IN.                                              
002050     OPEN INPUT  SHARE-IN.                                                
002060     OPEN OUTPUT BALANCE-OUT.                                             
002070                                                                          
002080     IF NOT FS-GROUPS-OK                                                  
002090         DISPLAY 'FISTP3 - CANT OPEN GROUPS FS=' WS-FS-GROUPS             
002100         MOVE 12 TO FC-RETURN-CODE                                        
002110         GO TO 8000-TERMINATE.                                            
002120                                                                          
002130     PERFORM 1900-READ-GROUP.                                             
002140     PERFORM 1910-READ-MEMBER.                                            
002150     PERFORM 1920-READ-EXPENSE.                                           
002160     PERFORM 1930-READ-SHARE.                                             
002170                                                                          
002180 1900-READ-GROUP.                                                         
002190                                                                          
002200     READ GROUP-IN                                                        
002210         AT END                                                           
002220             SET WS-AT-GRP-EOF TO TRUE                                    
002230             GO TO 1900-EXIT.                                             
002240                                                                          
002250     MOVE FG-GROUP-ID TO WS-CG-GROUP-ID.                                  
002260     MOVE FG-ACTIVE   TO WS-CG-ACTIVE.                                    
002270                                                                          
002280 1900-EXIT.                                                               
002290     EXIT.                                                                
002300                                                                          
002310 1910-READ-MEMBER.                                                        
002320                                                                          
002330     IF WS-AT-MEM-EOF                                                     
002340         GO TO 1910-EXIT.                                                 
002350                                                                          
002360     READ MEMBER-IN                                                       
002370         AT END                                                           
002380             SET WS-AT-MEM-EOF TO TRUE.                                   
002390                                                                          
002400 1910-EXIT.                                                               
002410     EXIT.                                                                
002420                                                                          
002430 1920-READ-EXPENSE.                                                       
002440                                                                          
002450     IF WS-AT-EXP-EOF                                                     
002460         GO TO 1920-EXIT.                                                 
002470                                                                          
002480     READ EXPENSE-IN                                                      
002490         AT END                                                           
002500             SET WS-AT-EXP-EOF TO TRUE.                                   
002510                                                                          
002520 1920-EXIT.                                                               
002530     EXIT.                                                                
002540                                                                          
002550 1930-READ-SHARE.                                                         
002560                                                                          
002570     IF WS-AT-SHR-EOF                                                     
002580         GO TO 1930-EXIT.                                                 
002590                                                                          
002600     READ SHARE-IN                                                        
002610         AT END                                                           
002620             SET WS-AT-SHR-EOF TO TRUE.                                   
002630                                                                          
002640 1930-EXIT.                                                               
002650     EXIT.                                                                
002660                                                                          
002670 2000-SETTLE-GROUP.                                                       
002680                                                                          
002690     IF WS-AT-GRP-EOF                                                     
002700         GO TO 2000-EXIT.                                                 
002710                                                                          
002720     MOVE ZERO TO WS-MEMBER-COUNT.                                        
002730     MOVE ZERO TO WS-GROUP-TOTAL.                                         
002740                                                                          
002750     IF WS-CG-ACTIVE = 'Y'                                                
002760         PERFORM 2100-LOAD-MEMBERS THRU 2100-EXIT                         
002770         PERFORM 2200-APPLY-EXPENSES THRU 2200-EXIT                       
002780         PERFORM 2300-WRITE-BALANCES THRU 2300-EXIT                       
002790             VARYING WS-MEMBER-IDX FROM 1 BY 1                            
002800                 UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT                    
002810         PERFORM 2310-WRITE-GROUP-TOTAL THRU 2310-EXIT                    
002820         ADD 1 TO WS-GROUPS-SETTLED                                       
002830     ELSE                                                                 
002840         PERFORM 2150-SKIP-MEMBERS THRU 2150-EXIT                         
002850         PERFORM 2250-SKIP-EXPENSES THRU 2250-EXIT.                       
002860                                                                          
002870     PERFORM 1900-READ-GROUP.                                             
002880                                                                          
002890 2000-EXIT.                                                               
002900     EXIT.                                                                
002910                                                                          
002920* MEMBERSHIP ROWS FOR AN INACTIVE GROUP ARE STILL READ AND                
002930* DISCARDED SO THE FILE POSITION STAYS ALIGNED FOR THE NEXT               
002940* GROUP-ID BREAK.                                                         
002950 2150-SKIP-MEMBERS.                                                       
002960                                                                          
002970     IF WS-AT-MEM-EOF                                                     
002980         GO TO 2150-EXIT.                                                 
002990                                                                          
003000     IF FM-GROUP-ID NOT = WS-CG-GROUP-ID                                  
003010         GO TO 2150-EXIT.                                                 
003020                                                                          
003030     PERFORM 1910-READ-MEMBER.                                            
003040     GO TO 2150-SKIP-MEMBERS.                                             
003050                                                                          
003060 2150-EXIT.                                                               
003070     EXIT.                                                                
003080                                                                          
003090 2250-SKIP-EXPENSES.                                                      
003100                                                                          
003110     IF WS-AT-EXP-EOF                                                     
003120         GO TO 2250-EXIT.                                                 
003130                                                                          
003140     IF FX-GROUP-ID NOT = WS-CG-GROUP-ID                                  
003150         GO TO 2250-EXIT.                                                 
003160                                                                          
003170     PERFORM 2260-SKIP-EXPENSE-SHARES THRU 2260-EXIT.                     
003180     PERFORM 1920-READ-EXPENSE.                                           
003190     GO TO 2250-SKIP-EXPENSES.                                            
003200                                                                          
003210 2250-EXIT.                                                               
003220     EXIT.                                                                
003230                                                                          
003240 2260-SKIP-EXPENSE-SHARES.                                                
003250                                                                          
003260     IF WS-AT-SHR-EOF                                                     
003270         GO TO 2260-EXIT.                                                 
003280                                                                          
003290     IF FS-EXPENSE-ID NOT = FX-EXPENSE-ID                                 
003300         GO TO 2260-EXIT.                                                 
003310                                                                          
003320     PERFORM 1930-READ-SHARE.                                             
003330     GO TO 2260-SKIP-EXPENSE-SHARES.                                      
003340                                                                          
003350 2260-EXIT.                                                               
003360     EXIT.                                                                
003370                                                                          
003380 2100-LOAD-MEMBERS.                                                       
003390                                                                          
003400     IF WS-AT-MEM-EOF                                                     
003410         GO TO 2100-EXIT.                                                 
003420                                                                          
003430     IF FM-GROUP-ID NOT = WS-CG-GROUP-ID                                  
003440         GO TO 2100-EXIT.                                                 
003450                                                                          
003460     IF FM-IS-ACTIVE-YES                                                  
003470     AND WS-MEMBER-COUNT < 2000                                           
003480         ADD 1 TO WS-MEMBER-COUNT                                         
003490         MOVE WS-MEMBER-COUNT TO WS-SUB                                   
003500         MOVE FM-USER-ID TO WS-MEM-USER-ID (WS-SUB)                       
003510         MOVE ZERO       TO WS-MEM-PAID    (WS-SUB)                       
003520         MOVE ZERO       TO WS-MEM-OWED    (WS-SUB).                      
003530                                                                          
003540     PERFORM 1910-READ-MEMBER.                                            
003550     GO TO 2100-LOAD-MEMBERS.                                             
003560                                                                          
003570 2100-EXIT.                                                               
003580     EXIT.                                                                
003590                                                                          
003600 2200-APPLY-EXPENSES.                                                     
003610                                                                          
003620     IF WS-AT-EXP-EOF                                                     
003630         GO TO 2200-EXIT.                                                 
003640                                                                          
003650     IF FX-GROUP-ID NOT = WS-CG-GROUP-ID                                  
003660         GO TO 2200-EXIT.                                                 
003670                                                                          
003680     ADD 1 TO WS-EXPENSES-READ.                                           
003690     MOVE FX-EXPENSE-ID TO WS-CE-EXPENSE-ID.                              
003700     MOVE FX-PAID-BY    TO WS-CE-PAID-BY.                                 
003710     MOVE FX-AMOUNT     TO WS-CE-AMOUNT.                                  
003720                                                                          
003730     ADD FX-AMOUNT TO WS-GROUP-TOTAL.                                     
003740                                                                          
003750     MOVE WS-CE-PAID-BY TO WS-LOOKUP-USER-ID.                             
003760     PERFORM 2400-FIND-MEMBER THRU 2400-EXIT.                             
003770     IF WS-SUB > ZERO                                                     
003780         ADD WS-CE-AMOUNT TO WS-MEM-PAID (WS-SUB).                        
003790                                                                          
003800     PERFORM 2210-APPLY-SHARES THRU 2210-EXIT                             
003810         UNTIL WS-AT-SHR-EOF                                              
003820         OR FS-EXPENSE-ID NOT = WS-CE-EXPENSE-ID.                         
003830                                                                          
003840     PERFORM 1920-READ-EXPENSE.                                           
003850     GO TO 2200-APPLY-EXPENSES.                                           
003860                                                                          
003870 2200-EXIT.                                                               
003880     EXIT.                                                                
003890                                                                          
003900 2210-APPLY-SHARES.                                                       
003910                                                                          
003920     IF FS-SETTLED-NO                                                     
003930         ADD 1 TO WS-SHARES-APPLIED                                       
003940         MOVE FS-USER-ID TO WS-LOOKUP-USER-ID                             
003950         PERFORM 2400-FIND-MEMBER THRU 2400-EXIT                          
003960         IF WS-SUB > ZERO                                                 
003970             ADD FS-SHARE-AMOUNT TO WS-MEM-OWED (WS-SUB).                 
003980                                                                          
003990     PERFORM 1930-READ-SHARE.                                             
004000                                                                          
004010 2210-EXIT.                                                               
004020     EXIT.                                                                
004030                                                                          
004040* WS-SUB RETURNS ZERO WHEN THE LOOKED-UP USER HAS NO ACTIVE               
004050* MEMBERSHIP ROW IN THIS GROUP - CAN HAPPEN WHEN A MEMBER PAID            
004060* OR WAS ASSIGNED A SHARE BEFORE BEING DEACTIVATED.  THAT                 
004070* AMOUNT IS THEN SIMPLY NOT REPORTED, MATCHING THE ON-LINE                
004080* SERVICE WHICH ONLY RETURNS BALANCE ROWS FOR ACTIVE MEMBERS.             
004090 2400-FIND-MEMBER.                                                        
004100                                                                          
004110     MOVE ZERO TO WS-SUB.                                                 
004120                                                                          
004130     PERFORM 2410-SCAN-MEMBER THRU 2410-EXIT                              
004140         VARYING WS-MEMBER-IDX FROM 1 BY 1                                
004150             UNTIL WS-MEMBER-IDX > WS-MEMBER-COUNT                        
004160             OR WS-SUB > ZERO.                                            
004170                                                                          
004180 2400-EXIT.                                                               
004190     EXIT.                                                                
004200                                                                          
004210 2410-SCAN-MEMBER.                                                        
004220                                                                          
004230     IF WS-MEM-USER-ID (WS-MEMBER-IDX) = WS-LOOKUP-USER-ID                
004240         MOVE WS-MEMBER-IDX TO WS-SUB.                                    
004250                                                                          
004260 2410-EXIT.                                                               
004270     EXIT.                                                                
004280                                                                          
004290 2300-WRITE-BALANCES.                                                     
004300                                                                          
004310     MOVE WS-CG-GROUP-ID            TO FB-GROUP-ID.                       
004320     MOVE WS-MEM-USER-ID (WS-MEMBER-IDX)                                  
004330                                    TO FB-USER-ID.                        
004340     MOVE WS-MEM-PAID    (WS-MEMBER-IDX)                                  
004350                                    TO FB-TOTAL-PAID.                     
004360     MOVE WS-MEM-OWED    (WS-MEMBER-IDX)                                  
004370                                    TO FB-TOTAL-OWED.                     
004380     COMPUTE FB-NET-BALANCE =                                             
004390        FB-TOTAL-PAID - FB-TOTAL-OWED.                                    
004400     SET FB-DETAIL-RECORD TO TRUE.                                        
004410                                                                          
004420     IF FB-NET-BALANCE > ZERO                                             
004430        MOVE '+' TO FBS-BALANCE-SIGN                                      
004440     ELSE                                                                 
004450     IF FB-NET-BALANCE < ZERO                                             
004460        MOVE '-' TO FBS-BALANCE-SIGN                                      
004470     ELSE                                                                 
004480        MOVE SPACE TO FBS-BALANCE-SIGN.                                   
004490                                                                          
004500     WRITE FIST-BALANCE-RECORD.                                           
004510     ADD 1 TO WS-MEMBERS-WRITTEN.                                         
004520                                                                          
004530 2300-EXIT.                                                               
004540     EXIT.                                                                
004550                                                                          
004560* WRITES ONE TRAILING ROW PER GROUP CARRYING THE TRUE GROUP TOTAL         
004570* EXPENSES FIGURE ACCUMULATED IN 2200-APPLY-EXPENSES - UNLIKE THE         
004580* PER-MEMBER FB-TOTAL-PAID ROWS, THIS TOTAL IS NOT LIMITED TO             
004590* MEMBERS WHO STILL HOLD ACTIVE MEMBERSHIP, SO IT CANNOT BE               
004600* RECONSTRUCTED BY SUMMING THE MEMBER ROWS DOWNSTREAM.                    
004610 2310-WRITE-GROUP-TOTAL.                                                  
004620     MOVE WS-CG-GROUP-ID            TO FB-GROUP-ID.                       
004630     MOVE ZERO                      TO FB-USER-ID.                        
004640     MOVE WS-GROUP-TOTAL            TO FB-TOTAL-PAID.                     
004650     MOVE ZERO                      TO FB-TOTAL-OWED.                     
004660     MOVE ZERO                      TO FB-NET-BALANCE.                    
004670     SET FB-GROUP-TOTAL-RECORD TO TRUE.                                   
004680     MOVE SPACE                     TO FBS-BALANCE-SIGN.                  
004690                                                                          
004700     WRITE FIST-BALANCE-RECORD.                                           
004710     ADD 1 TO WS-TOTALS-WRITTEN.                                          
004720                                                                          
004730     ADD  WS-GROUP-TOTAL         TO WS-RUN-GRAND-TOTAL.                   
004740     MOVE WS-GROUP-TOTAL         TO WS-GTE-GROUP-TOTAL.                   
004750     DISPLAY 'FISTP3 -   GROUP ' WS-CG-GROUP-ID                           
004760         ' TOTAL ' WS-GTE-GROUP-TOTAL.                                    
004770                                                                          
004780 2310-EXIT.                                                               
004790     EXIT.                                                                
004800                                                                          
004810 8000-TERMINATE.                                                          
004820                                                                          
004830     CLOSE GROUP-IN MEMBER-IN EXPENSE-IN SHARE-IN BALANCE-OUT.            
004840                                                                          
004850     MOVE WS-GROUPS-SETTLED      TO WS-TLE-GROUPS.                        
004860     MOVE WS-MEMBERS-WRITTEN    TO WS-TLE-MEMBERS.                        
004870     MOVE WS-TOTALS-WRITTEN     TO WS-TLE-TOTALS.                         
004880                                                                          
004890     DISPLAY 'FISTP3 - GROUPS SETTLED   : ' WS-TLE-GROUPS.                
004900     DISPLAY 'FISTP3 - EXPENSES APPLIED : ' WS-EXPENSES-READ.             
004910     DISPLAY 'FISTP3 - SHARES APPLIED   : ' WS-SHARES-APPLIED.            
004920     DISPLAY 'FISTP3 - MEMBERS WRITTEN  : ' WS-TLE-MEMBERS.               
004930     DISPLAY 'FISTP3 - TOTALS WRITTEN   : ' WS-TLE-TOTALS.                
004940     DISPLAY 'FISTP3 - GRAND TOTAL      : ' WS-RUN-GRAND-TOTAL.           
004950                                                                          
004960     MOVE FC-RETURN-CODE TO LK-RETURN-CODE.                               
004970                                                                          
004980     GOBACK.                                                              
004990                                                                          
