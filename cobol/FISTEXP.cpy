000100******************************************************************        
000110*FISTEXP  -  FISTEIN EXPENSE RECORD                              *        
000120*DESCRIPTION:  One record per expense logged against a group.    *        
000130*    Line-sequential, ordered by FX-GROUP-ID then descending     *        
000140*    creation order (file EXPENSES) - read-only transaction      *        
000150*    data for a settlement run.  FX-SPLIT-TYPE drives which      *        
000160*    share-calculation paragraph in FISTP1 applies.              *        
000170******************************************************************        
000180* MAINTENANCE LOG                                                         
000190*   07/11/1989  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0001).                
000200*   06/19/1993  P.ESPOSITO ADDED THE FX-SPLIT-TYPE 88-LEVELS WHEN         
000210*                          PERCENTAGE SPLITS WERE ADDED (FIS-64).         
000220*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-EXPENSE-            
000230*                          RECORD'S PRODUCTION EXTRACT WIDTH -            
000240*                          RESERVED THE DESCRIPTION AND EXPENSE-DATE      
000250*                          FIELDS THE ON-LINE SERVICE CARRIES SO          
000260*                          THIS COPYBOOK WILL NOT NEED RESHAPING          
000270*                          WHEN THE BATCH SUITE PICKS THEM UP             
000280*                          (FIS-0218).                                    
000290******************************************************************        
000300 01  FIST-EXPENSE-RECORD.                                                 
000310     05  FX-EXPENSE-ID             PIC 9(09).                             
000320     05  FX-GROUP-ID               PIC 9(09).                             
000330     05  FX-PAID-BY                PIC 9(09).                             
000340     05  FX-AMOUNT                 PIC S9(08)V99.                         
000350     05  FX-SPLIT-TYPE             PIC X(10).                             
000360         88  FX-SPLIT-EQUAL             VALUE 'EQUAL'.                    
000370         88  FX-SPLIT-EXACT              VALUE 'EXACT'.                   
000380         88  FX-SPLIT-PERCENTAGE         VALUE 'PERCENTAGE'.              
000390*    RESERVED FOR THE ON-LINE SERVICE'S FREE-TEXT DESCRIPTION AND         
000400*    EXPENSE-DATE FIELDS - NEVER POPULATED BY ANY PROGRAM IN THIS         
000410*    SUITE (FIS-0218).                                                    
000420     05  FX-RESERVED-DESC-AREA.                                           
000430         10  FILLER                PIC X(40).                             
000440     05  FX-RESERVED-DATE-AREA.                                           
000450         10  FILLER                PIC 9(08).                             
000460     05  FILLER                    PIC X(12).                             
