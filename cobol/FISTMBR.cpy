000100******************************************************************        
000110*FISTMBR  -  FISTEIN GROUP-MEMBERSHIP RECORD                     *        
000120*DESCRIPTION:  One record per user's membership in a group.      *        
000130*    Line-sequential, ordered by FM-GROUP-ID within the file     *        
000140*    (file GROUP-MEMBERS).  Establishes the universe of members  *        
000150*    the EQUAL split and the group-wide balance run work over.   *        
000160******************************************************************        
000170* MAINTENANCE LOG                                                         
000180*   07/11/1989  R.DYLAN    ORIGINAL LAYOUT (REQ FIS-0001).                
000190*   11/14/1992  R.DYLAN    ADDED FM-IS-ADMIN - ADMIN FLAG HAS NO          
000200*                          BEARING ON THE SETTLEMENT MATH BUT IS          
000210*                          CARRIED FOR THE NEXT RELEASE.                  
000220*   09/03/2006  J.FENWICK  WIDENED THE RECORD TO FIST-MEMBER-RECORD'S     
000230*                          PRODUCTION EXTRACT WIDTH - RESERVED THE        
000240*                          JOIN-DATE AND INVITE-STATUS FIELDS THE         
000250*                          ON-LINE SERVICE CARRIES SO THIS COPYBOOK       
000260*                          WILL NOT NEED RESHAPING WHEN THE BATCH         
000270*                          SUITE PICKS THEM UP (FIS-0218).                
000280******************************************************************        
000290 01  FIST-MEMBER-RECORD.                                                  
000300     05  FM-GROUP-ID               PIC 9(09).                             
000310     05  FM-USER-ID                PIC 9(09).                             
000320     05  FM-IS-ADMIN               PIC X(01).                             
000330         88  FM-IS-ADMIN-YES            VALUE 'Y'.                        
000340         88  FM-IS-ADMIN-NO             VALUE 'N'.                        
000350     05  FM-IS-ACTIVE              PIC X(01).                             
000360         88  FM-IS-ACTIVE-YES           VALUE 'Y'.                        
000370         88  FM-IS-ACTIVE-NO            VALUE 'N'.                        
000380*    RESERVED FOR THE ON-LINE SERVICE'S JOIN-DATE AND INVITE-             
000390*    STATUS FIELDS - NEVER POPULATED BY ANY PROGRAM IN THIS               
000400*    SUITE (FIS-0218).                                                    
000410     05  FM-RESERVED-JOIN-AREA.                                           
000420         10  FILLER                PIC 9(08).                             
000430         10  FILLER                PIC X(01).                             
000440     05  FM-RESERVED-INVITE-AREA.                                         
000450         10  FILLER                PIC X(08).                             
000460         10  FILLER                PIC 9(08).                             
000470     05  FILLER                    PIC X(16).                             
